000100*------------------------------------------------------------*
000200*    GUIDED QUESTION SEQUENCER RESULT AREA - SHARED LINKAGE
000300*    BETWEEN CBL-PROFBLD (THE GUIDED-SESSION DRIVER) AND
000400*    CBL-QSEQ (THE NEXT-QUESTION PICKER).  COPY THIS MEMBER
000500*    INTO WORKING-STORAGE IN CBL-PROFBLD AND INTO LINKAGE
000600*    SECTION IN CBL-QSEQ.
000700*------------------------------------------------------------*
000800 01  QSEQ-RESULT-AREA.
000900     05  QSEQ-NEXT-QUESTION          PIC X(10).
001000*------------------------------------------------------------*
001100*    LETS THE MAIN PARAGRAPH TEST JUST THE FIRST BYTE FOR
001200*    SPACES INSTEAD OF COMPARING ALL TEN EVERY TIME - SAME
001300*    TRICK CATCLS USES ON CATEGORY-CODE.
001400*------------------------------------------------------------*
001500     05  QSEQ-NEXT-Q-CHECK REDEFINES QSEQ-NEXT-QUESTION.
001600         10  QSEQ-NEXT-Q-FIRST-BYTE       PIC X(01).
001700         10  FILLER                       PIC X(09).
001800     05  QSEQ-COMPLETE-FLAG          PIC X(01).
001900         88  QSEQ-IS-COMPLETE            VALUE 'Y'.
002000     05  QSEQ-MISSING-COUNT          PIC 9(01).
002100     05  FILLER                      PIC X(01).
002200     05  QSEQ-MISSING-LIST OCCURS 1 TO 7 TIMES
002300                             DEPENDING ON QSEQ-MISSING-COUNT
002400                             INDEXED BY QSEQ-MISSING-IDX.
002500         10  QSEQ-MISSING-FIELD           PIC X(10).
002600
