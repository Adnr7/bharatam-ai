000100*===============================================================*
000200* PROGRAM NAME:    SCHLIST
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/10/89 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4404, SO THE HELP DESK COULD QUERY
001000*                          THE SCHEME MASTER BY CATEGORY OR STATE
001100*                          WITHOUT RUNNING THE WHOLE WELMAIN JOB.
001200* 04/12/93 R PATEL         CR-4480 - RESULT-LIMIT OF ZERO WAS
001300*                          PRINTING EVERY SURVIVOR INSTEAD OF
001400*                          NONE.
001500*                          NOW TREATS ZERO AS ZERO.
001600* 12/14/98 R PATEL         CR-4522 - YEAR 2000 REVIEW OF THIS
001700*                          PROGRAM.  NO DATE FIELDS PRESENT.
001800*                          NO CHANGE REQUIRED.
001900* 02/03/01 R PATEL         CR-4533 - STATE FILTER WAS ONLY TESTING
002000*                          THE FIRST OF THE FOUR STATE-LIST SLOTS.
002100*                          NOW SEARCHES ALL FOUR.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    SCHLIST.
002500 AUTHOR.        DAVID QUINTERO.
002600 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
002700 DATE-WRITTEN.  05/10/1989.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3096.
003600 OBJECT-COMPUTER. IBM-3096.
003700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT REPORT-FILE    ASSIGN TO RPTDD
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS  IS WS-REPORT-FILE-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  REPORT-FILE
005100     RECORDING MODE IS F.
005200 01  PRINT-RECORD                    PIC X(132).
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600 01  WS-REPORT-FILE-STATUS        PIC 9(02).
005700     88  WS-REPORT-FILE-OK            VALUE 00.
005800*---------------------------------------------------------------*
005900*    SCHLOAD'S OUTPUT - THE IN-MEMORY SCHEME TABLE.  TBL-SCH-
006000*    CATEGORY-CODE IS ALREADY STAMPED BY SCHLOAD'S OWN CALL TO
006100*    CATCLS, SO THIS PROGRAM NEVER CALLS CATCLS ITSELF.
006200*---------------------------------------------------------------*
006300 COPY SCHEMET.
006400*---------------------------------------------------------------*
006500*    RUN OPTIONS - ACCEPTED FROM SYSIN, ONE VALUE PER LINE, IN
006600*    THE ORDER CATEGORY CODE / STATE NAME / RESULT LIMIT.  SPACES
006700*    ON THE CATEGORY OR STATE LINE MEANS "NO FILTER ON THAT KEY" -
006800*    SAME CONVENTION AS COV19USA'S REPORT-STATE-SW.
006900*---------------------------------------------------------------*
007000 01  WS-OPTIONS-GROUP.
007100     05  WS-FILTER-CATEGORY           PIC X(14).
007200     05  WS-FILTER-STATE              PIC X(15).
007300     05  WS-RESULT-LIMIT              PIC 9(04).
007400*---------------------------------------------------------------*
007500*    RUN OPTIONS REDEFINED AS ONE FLAT FIELD SO THEY CAN BE
007600*    ECHOED TO THE OPERATOR CONSOLE AT START OF RUN WITHOUT A
007700*    SEPARATE DISPLAY FOR EACH ONE - CHEAPER ON THE LOG THAN
007800*    THREE LINES PER RUN.
007900*---------------------------------------------------------------*
008000 01  WS-ALL-OPTIONS REDEFINES WS-OPTIONS-GROUP
008100                                  PIC X(33).
008200*---------------------------------------------------------------*
008300*    TBL-SCH-STATES FOR THE SCHEME UNDER TEST IS COPIED HERE AND
008400*    REDEFINED AS A SMALL TABLE SO 2110-SEARCH-STATE-LIST CAN
008500*    SEARCH IT - THE SAME REDEFINE-AND-SEARCH IDIOM ELIGCHK USES
008600*    ON THE LINKAGE SIDE OF THE SAME FIELD.
008700*---------------------------------------------------------------*
008800 01  WS-STATE-WORK                PIC X(60).
008900 01  WS-STATE-WORK-TBL REDEFINES WS-STATE-WORK.
009000     05  WS-STATE-WORK-ROW OCCURS 4 TIMES
009100                      INDEXED BY WS-STATE-IDX  PIC X(15).
009200 01  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
009300     88  WS-FOUND                     VALUE 'Y'.
009400 01  WS-CATEGORY-OK-SW            PIC X(01) VALUE 'N'.
009500 01  WS-STATE-OK-SW                PIC X(01) VALUE 'N'.
009600*---------------------------------------------------------------*
009700 01  WS-SURVIVOR-COUNT            PIC S9(05) USAGE COMP VALUE 0.
009800 01  WS-PRINTED-COUNT             PIC S9(05) USAGE COMP VALUE 0.
009900*---------------------------------------------------------------*
010000*    REPORT WORK AREAS - SAME HEADING/PAGE-CONTROL IDIOM AS
010100*    WELMAIN, SCALED DOWN TO THIS PROGRAM'S FOUR COLUMNS.
010200*---------------------------------------------------------------*
010300 COPY PRTCTL.
010400 01  HEADING-LINES.
010500     05  HEADING-LINE-1.
010600         10  HL1-TITLE            PIC X(38) VALUE
010700             'WELFARE SCHEME LIST - SCHLIST REPORT'.
010800         10  FILLER               PIC X(26) VALUE SPACE.
010900         10  HL1-PAGE-AREA.
011000             15  FILLER           PIC X(05) VALUE 'PAGE:'.
011100             15  HL1-PAGE-NUM     PIC ZZZ9.
011200         10  FILLER               PIC X(59) VALUE SPACE.
011300     05  HEADING-LINE-2.
011400         10  FILLER               PIC X(14) VALUE 'SCHEME ID'.
011500         10  FILLER               PIC X(32) VALUE 'SCHEME NAME'.
011600         10  FILLER               PIC X(16) VALUE 'CATEGORY'.
011700         10  FILLER               PIC X(17) VALUE 'STATES'.
011800         10  FILLER               PIC X(53) VALUE SPACE.
011900     05  HEADING-LINE-3.
012000         10  FILLER               PIC X(132) VALUE ALL '-'.
012100*---------------------------------------------------------------*
012200 01  WS-DETAIL-LINE.
012300     05  DL-SCH-ID                PIC X(12).
012400     05  FILLER                   PIC X(02) VALUE SPACE.
012500     05  DL-SCH-NAME              PIC X(30).
012600     05  FILLER                   PIC X(02) VALUE SPACE.
012700     05  DL-CATEGORY              PIC X(14).
012800     05  FILLER                   PIC X(02) VALUE SPACE.
012900     05  DL-STATES                PIC X(17).
013000     05  FILLER                   PIC X(53) VALUE SPACE.
013100*---------------------------------------------------------------*
013200*    FLAT VIEW OF THE DETAIL LINE - LETS 2200-PRINT-ONE-SCHEME
013300*    INSPECT THE WHOLE BUILT LINE FOR TRAILING GARBAGE BEFORE IT
013400*    GOES TO THE PRINTER, THE SAME AS WELMAIN DOES FOR ITS OWN
013500*    DETAIL LINE.
013600*---------------------------------------------------------------*
013700 01  WS-DETAIL-LINE-FLAT REDEFINES WS-DETAIL-LINE
013800                                  PIC X(79).
013900 01  WS-TOTAL-LINE.
014000     05  TOT-LITERAL              PIC X(32).
014100     05  TOT-VALUE                PIC ZZZ,ZZ9.
014200     05  FILLER                   PIC X(93) VALUE SPACE.
014300 01  ERROR-DISPLAY-LINE.
014400     05  FILLER        PIC X(23) VALUE ' *** ERROR DURING FILE '.
014500     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
014600     05  FILLER        PIC X(18) VALUE ' FILE STATUS IS : '.
014700     05  DL-FILE-STATUS               PIC X(02).
014800     05  FILLER        PIC X(05) VALUE ' *** '.
014900*===============================================================*
015000 PROCEDURE DIVISION.
015100*---------------------------------------------------------------*
015200 0000-MAIN-PARAGRAPH.
015300*---------------------------------------------------------------*
015400     PERFORM 1000-INITIALIZE
015500         THRU 1100-LOAD-SCHEME-TABLE.
015600     IF SCHEME-TABLE-SIZE GREATER THAN ZERO
015700         PERFORM 2000-OPEN-FILES
015800         IF WS-REPORT-FILE-OK
015900             PERFORM 2100-FILTER-ONE-SCHEME
016000                 VARYING SCHEME-TABLE-IDX FROM 1 BY 1
016100                 UNTIL SCHEME-TABLE-IDX GREATER THAN
016200                    SCHEME-TABLE-SIZE
016300             PERFORM 3000-PRINT-TOTAL
016400             CLOSE REPORT-FILE
016500         END-IF
016600     ELSE
016700         DISPLAY 'SCHLIST: NO SCHEMES LOADED - NOTHING TO LIST'
016800     END-IF.
016900     GOBACK.
017000*---------------------------------------------------------------*
017100 1000-INITIALIZE.
017200*---------------------------------------------------------------*
017300     MOVE SPACES                  TO WS-FILTER-CATEGORY
017400                                      WS-FILTER-STATE.
017500     MOVE ZERO                    TO WS-RESULT-LIMIT.
017600     ACCEPT WS-FILTER-CATEGORY.
017700     ACCEPT WS-FILTER-STATE.
017800     ACCEPT WS-RESULT-LIMIT.
017900     DISPLAY 'SCHLIST RUN OPTIONS: ' WS-ALL-OPTIONS.
018000     MOVE ZERO                    TO WS-SURVIVOR-COUNT
018100                                      WS-PRINTED-COUNT
018200                                      PAGE-COUNT.
018300     MOVE 99                      TO LINE-COUNT.
018400*---------------------------------------------------------------*
018500 1100-LOAD-SCHEME-TABLE.
018600*---------------------------------------------------------------*
018700     CALL 'SCHLOAD' USING
018800         SCHEME-TABLE-SIZE
018900         SCHEME-REJECT-COUNT
019000         SCHEME-LOADER-STATS
019100         SCHEME-TABLE
019200     END-CALL.
019300*---------------------------------------------------------------*
019400 2000-OPEN-FILES.
019500*---------------------------------------------------------------*
019600     OPEN OUTPUT REPORT-FILE.
019700     IF NOT WS-REPORT-FILE-OK
019800         MOVE 'REPORT '            TO DL-ERROR-REASON
019900         MOVE WS-REPORT-FILE-STATUS TO DL-FILE-STATUS
020000         PERFORM 9900-INVALID-FILE-STATUS
020100     END-IF.
020200*---------------------------------------------------------------*
020300*    A SCHEME SURVIVES THE FILTER WHEN THE CATEGORY FILTER IS
020400*    BLANK OR MATCHES THE SCHEME'S DERIVED CATEGORY, AND THE
020500*    STATE FILTER IS BLANK OR THE SCHEME HAS NO STATE RESTRICTION
020600*    AT ALL OR THE REQUESTED STATE IS ON ITS LIST - PER THE
020700*    SCHEME FILTER/LIST RULE.  ONLY THE FIRST WS-RESULT-LIMIT
020800*    SURVIVORS ARE PRINTED, BUT EVERY SURVIVOR COUNTS TOWARD THE
020900*    TOTAL SHOWN ON THE TRAILER LINE.
021000*---------------------------------------------------------------*
021100 2100-FILTER-ONE-SCHEME.
021200*---------------------------------------------------------------*
021300     MOVE 'Y'                     TO WS-CATEGORY-OK-SW.
021400     IF WS-FILTER-CATEGORY NOT EQUAL SPACES
021500         AND TBL-SCH-CATEGORY-CODE (SCHEME-TABLE-IDX)
021600             NOT EQUAL WS-FILTER-CATEGORY
021700         MOVE 'N'                 TO WS-CATEGORY-OK-SW
021800     END-IF.
021900     MOVE 'Y'                     TO WS-STATE-OK-SW.
022000     IF WS-FILTER-STATE NOT EQUAL SPACES
022100         AND TBL-SCH-STATES (SCHEME-TABLE-IDX) NOT EQUAL SPACES
022200         MOVE TBL-SCH-STATES (SCHEME-TABLE-IDX) TO WS-STATE-WORK
022300         MOVE 'N'                 TO WS-FOUND-SW
022400         PERFORM 2110-SEARCH-STATE-LIST VARYING WS-STATE-IDX
022500             FROM 1 BY 1 UNTIL WS-STATE-IDX GREATER THAN 4
022600             OR WS-FOUND
022700         IF NOT WS-FOUND
022800             MOVE 'N'              TO WS-STATE-OK-SW
022900         END-IF
023000     END-IF.
023100     IF WS-CATEGORY-OK-SW EQUAL 'Y' AND WS-STATE-OK-SW EQUAL 'Y'
023200         ADD 1                    TO WS-SURVIVOR-COUNT
023300         IF WS-PRINTED-COUNT LESS THAN WS-RESULT-LIMIT
023400             PERFORM 2200-PRINT-ONE-SCHEME
023500             ADD 1                TO WS-PRINTED-COUNT
023600         END-IF
023700     END-IF.
023800*---------------------------------------------------------------*
023900 2110-SEARCH-STATE-LIST.
024000*---------------------------------------------------------------*
024100     IF WS-STATE-WORK-ROW (WS-STATE-IDX) EQUAL WS-FILTER-STATE
024200         MOVE 'Y'                 TO WS-FOUND-SW
024300     END-IF.
024400*---------------------------------------------------------------*
024500 2200-PRINT-ONE-SCHEME.
024600*---------------------------------------------------------------*
024700     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
024800         PERFORM 2900-PRINT-HEADING-LINES
024900     END-IF.
025000     MOVE TBL-SCH-ID (SCHEME-TABLE-IDX)   TO DL-SCH-ID.
025100     MOVE TBL-SCH-NAME (SCHEME-TABLE-IDX) TO DL-SCH-NAME.
025200     MOVE TBL-SCH-CATEGORY-CODE (SCHEME-TABLE-IDX) TO DL-CATEGORY.
025300     IF TBL-SCH-STATES (SCHEME-TABLE-IDX) EQUAL SPACES
025400         MOVE 'ALL STATES'        TO DL-STATES
025500     ELSE
025600         MOVE TBL-SCH-STATES (SCHEME-TABLE-IDX) TO DL-STATES
025700     END-IF.
025800     MOVE WS-DETAIL-LINE          TO PRINT-RECORD.
025900     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
026000     ADD LINE-SPACEING            TO LINE-COUNT.
026100*---------------------------------------------------------------*
026200 2900-PRINT-HEADING-LINES.
026300*---------------------------------------------------------------*
026400     ADD 1                        TO PAGE-COUNT.
026500     MOVE PAGE-COUNT              TO HL1-PAGE-NUM.
026600     MOVE HEADING-LINE-1          TO PRINT-RECORD.
026700     WRITE PRINT-RECORD AFTER ADVANCING C01.
026800     MOVE HEADING-LINE-2          TO PRINT-RECORD.
026900     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
027000     MOVE HEADING-LINE-3          TO PRINT-RECORD.
027100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
027200     MOVE 6                       TO LINE-COUNT.
027300*---------------------------------------------------------------*
027400 3000-PRINT-TOTAL.
027500*---------------------------------------------------------------*
027600     MOVE 'SCHEMES MATCHING THIS QUERY .... '  TO TOT-LITERAL.
027700     MOVE WS-SURVIVOR-COUNT       TO TOT-VALUE.
027800     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
027900     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
028000     MOVE 'SCHEMES PRINTED (LIMIT APPLIED) '  TO TOT-LITERAL.
028100     MOVE WS-PRINTED-COUNT        TO TOT-VALUE.
028200     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
028300     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
028400*---------------------------------------------------------------*
028500 9900-INVALID-FILE-STATUS.
028600*---------------------------------------------------------------*
028700     DISPLAY ERROR-DISPLAY-LINE.
028800
