000100*===============================================================*
000200* PROGRAM NAME:    PROFXT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/89 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4406.  COMPANION TO CR-4405 (QSEQ)
001000*                          AND CR-4407 (PROFBLD) - PULLS PROFILE
001100*                          FIELDS OUT OF A CLERK'S FREE-TEXT
001200*                          INTAKE
001300*                          NOTE WITHOUT A NEW SCREEN FORMAT.
001400* 08/30/95 R PATEL         CR-4505 - A NOTE READING "I AM
001500*                          UNEMPLOYED
001600*                          FARMER" WAS COMING BACK FARMER
001700*                          BECAUSE
001800*                          THE OCCUPATION SCAN TESTED FARMER
001900*                          BEFORE
002000*                          UNEMPLOYED.  REORDERED TO MATCH THE
002100*                          FUNCTIONAL SPEC - STUDENT, THEN FARMER,
002200*                          THEN UNEMPLOYED/JOBLESS.
002300* 01/09/99 R PATEL         CR-4518 - YEAR 2000 REVIEW OF THIS
002400*                          PROGRAM.  NO DATE FIELDS PRESENT.
002500*                          NO CHANGE REQUIRED.
002600* 10/02/03 R PATEL         CR-4543 - A BLANK INTAKE NOTE STILL
002700*                          RAN ALL SEVEN EXTRACTION RULES AGAINST
002800*                          70 BYTES OF SPACE EVERY TIME PROFBLD
002900*                          CALLED IN.  ADDED A SKIP-ON-BLANK
003000*                          SHORT CIRCUIT AT THE TOP OF
003100*                          0000-MAIN-PARAGRAPH.  SEVERAL OF THE
003200*                          INSPECT/IF STATEMENTS BELOW ALSO HAD
003300*                          TO BE WRAPPED - THEY WERE RUNNING PAST
003400*                          COLUMN 72 ON THE LISTING PRINTER.
003500*===============================================================*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    PROFXT.
003800 AUTHOR.        DAVID QUINTERO.
003900 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
004000 DATE-WRITTEN.  11/03/1989.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*===============================================================*
004400 ENVIRONMENT DIVISION.
004500*---------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*---------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3096.
004900 OBJECT-COMPUTER. IBM-3096.
005000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600*    THE SEVEN RULES FIRE IN THIS FIXED ORDER - SAME NAMES QSEQ
005700*    USES FOR THE QUESTIONS THEY FILL.  KEPT HERE JUST FOR THE
005800*    STARTUP TRACE, NOT FOR ANY DECISION LOGIC.
005900*---------------------------------------------------------------*
006000 01  WS-RULE-NAME-GROUP.
006100     05  FILLER                  PIC X(10) VALUE 'AGE'.
006200     05  FILLER                  PIC X(10) VALUE 'STATE'.
006300     05  FILLER                  PIC X(10) VALUE 'EDUCATION'.
006400     05  FILLER                  PIC X(10) VALUE 'INCOME'.
006500     05  FILLER                  PIC X(10) VALUE 'CATEGORY'.
006600     05  FILLER                  PIC X(10) VALUE 'GENDER'.
006700     05  FILLER                  PIC X(10) VALUE 'OCCUPATION'.
006800 01  WS-ALL-RULE-NAMES REDEFINES WS-RULE-NAME-GROUP PIC X(70).
006900*---------------------------------------------------------------*
007000*    DIGIT LOOKUP TABLE FOR THE AGE SCAN - WS-DIGIT-IDX MINUS ONE
007100*    IS THE CHARACTER'S NUMERIC VALUE SINCE THE TABLE RUNS 0-9 IN
007200*    ORDER.
007300*---------------------------------------------------------------*
007400 01  WS-DIGIT-TABLE-GROUP.
007500     05  FILLER                  PIC X(01) VALUE '0'.
007600     05  FILLER                  PIC X(01) VALUE '1'.
007700     05  FILLER                  PIC X(01) VALUE '2'.
007800     05  FILLER                  PIC X(01) VALUE '3'.
007900     05  FILLER                  PIC X(01) VALUE '4'.
008000     05  FILLER                  PIC X(01) VALUE '5'.
008100     05  FILLER                  PIC X(01) VALUE '6'.
008200     05  FILLER                  PIC X(01) VALUE '7'.
008300     05  FILLER                  PIC X(01) VALUE '8'.
008400     05  FILLER                  PIC X(01) VALUE '9'.
008500 01  WS-DIGIT-TABLE REDEFINES WS-DIGIT-TABLE-GROUP.
008600     05  WS-DIGIT-CHAR OCCURS 10 TIMES
008700                        INDEXED BY WS-DIGIT-IDX        PIC X(01).
008800*---------------------------------------------------------------*
008900*    AGE-SCAN WORK FIELDS.  A "STANDALONE" NUMBER IS A RUN OF
009000*    DIGITS WITH A NON-DIGIT (OR THE EDGE OF THE TEXT) ON BOTH
009100*    SIDES.  A RUN OF 3 OR MORE DIGITS IS NOT A 1-2 DIGIT NUMBER
009200*    AND IS SKIPPED WHOLE - IT DOES NOT GET RE-TESTED ONE DIGIT
009300*    AT A TIME.
009400*---------------------------------------------------------------*
009500 01  WS-CHAR-POS                  PIC S9(03) USAGE COMP.
009600 01  WS-RUN-START                PIC S9(03) USAGE COMP.
009700 01  WS-RUN-LENGTH                PIC S9(03) USAGE COMP.
009800 01  WS-FIRST-DIGIT-VALUE          PIC S9(03) USAGE COMP.
009900 01  WS-SECOND-DIGIT-VALUE         PIC S9(03) USAGE COMP.
010000 01  WS-DIGIT-VALUE               PIC S9(03) USAGE COMP.
010100 01  WS-AGE-VALUE                PIC S9(03) USAGE COMP.
010200 01  WS-HIT-COUNT                 PIC S9(04) USAGE COMP.
010300 01  WS-IN-RUN-SW                PIC X(01) VALUE 'N'.
010400     88  WS-IN-RUN                   VALUE 'Y'.
010500 01  WS-THIS-CHAR-DIGIT-SW         PIC X(01) VALUE 'N'.
010600     88  WS-THIS-CHAR-IS-DIGIT        VALUE 'Y'.
010700 01  WS-AGE-FOUND-SW              PIC X(01) VALUE 'N'.
010800     88  WS-AGE-FOUND                 VALUE 'Y'.
010900 01  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
011000     88  WS-FOUND                     VALUE 'Y'.
011100*===============================================================*
011200 LINKAGE SECTION.
011300*---------------------------------------------------------------*
011400*    THE ANSWER LINE, ALREADY UPPER-CASED BY WHATEVER FED
011500*    EXTRACT-FILE.  REDEFINED AS A CHARACTER TABLE SO THE AGE
011600*    SCAN CAN WALK IT ONE POSITION AT A TIME.
011700*---------------------------------------------------------------*
011800 01  ANSWER-TEXT                PIC X(70).
011900 01  ANSWER-CHAR-TBL REDEFINES ANSWER-TEXT.
012000     05  ANSWER-CHAR OCCURS 70 TIMES
012100                          INDEXED BY CHAR-IDX         PIC X(01).
012200*---------------------------------------------------------------*
012300*    THE PROFILE BEING BUILT UP.  EACH RULE BELOW ONLY TOUCHES
012400*    ITS OWN FIELD, AND ONLY WHEN THAT FIELD IS STILL BLANK.
012500*---------------------------------------------------------------*
012600 COPY APPLCNT.
012700*===============================================================*
012800 PROCEDURE DIVISION USING ANSWER-TEXT APPLICANT-PROFILE-RECORD.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PARAGRAPH.
013100*---------------------------------------------------------------*
013200*    CR-4505 - A BLANK INTAKE NOTE HAS NOTHING TO SCAN.  SKIP
013300*    STRAIGHT PAST ALL SEVEN RULES RATHER THAN RUN THEM AGAINST
013400*    70 BYTES OF SPACE.
013500*---------------------------------------------------------------*
013600     DISPLAY 'PROFXT RULE ORDER: ' WS-ALL-RULE-NAMES.
013700     IF ANSWER-TEXT EQUAL SPACES
013800         GO TO 0000-EXIT
013900     END-IF.
014000     PERFORM 1000-EXTRACT-AGE.
014100     PERFORM 1100-EXTRACT-STATE.
014200     PERFORM 1200-EXTRACT-EDUCATION.
014300     PERFORM 1300-EXTRACT-INCOME.
014400     PERFORM 1400-EXTRACT-CATEGORY.
014500     PERFORM 1500-EXTRACT-GENDER.
014600     PERFORM 1600-EXTRACT-OCCUPATION.
014700 0000-EXIT.
014800*---------------------------------------------------------------*
014900     GOBACK.
015000*---------------------------------------------------------------*
015100 1000-EXTRACT-AGE.
015200*---------------------------------------------------------------*
015300     IF NOT APP-AGE-KNOWN
015400         PERFORM 1010-SCAN-FOR-AGE-NUMBER
015500         IF WS-AGE-FOUND
015600             MOVE WS-AGE-VALUE        TO APP-AGE
015700             MOVE 'Y'                 TO APP-AGE-FLAG
015800         END-IF
015900     END-IF.
016000*---------------------------------------------------------------*
016100 1010-SCAN-FOR-AGE-NUMBER.
016200*---------------------------------------------------------------*
016300     MOVE 'N'                         TO WS-IN-RUN-SW.
016400     MOVE 'N'                         TO WS-AGE-FOUND-SW.
016500     PERFORM 1020-SCAN-ONE-CHARACTER
016600         VARYING WS-CHAR-POS FROM 1 BY 1
016700         UNTIL WS-CHAR-POS GREATER THAN 70 OR WS-AGE-FOUND.
016800     IF WS-IN-RUN AND NOT WS-AGE-FOUND
016900         PERFORM 1040-CHECK-CURRENT-RUN
017000     END-IF.
017100*---------------------------------------------------------------*
017200 1020-SCAN-ONE-CHARACTER.
017300*---------------------------------------------------------------*
017400     PERFORM 1030-TEST-CURRENT-CHAR.
017500     IF WS-THIS-CHAR-IS-DIGIT
017600         IF NOT WS-IN-RUN
017700             MOVE 'Y'                 TO WS-IN-RUN-SW
017800             MOVE WS-CHAR-POS          TO WS-RUN-START
017900             MOVE 1                   TO WS-RUN-LENGTH
018000             MOVE WS-DIGIT-VALUE       TO WS-FIRST-DIGIT-VALUE
018100         ELSE
018200             ADD 1                    TO WS-RUN-LENGTH
018300             IF WS-RUN-LENGTH EQUAL 2
018400                 MOVE WS-DIGIT-VALUE   TO WS-SECOND-DIGIT-VALUE
018500             END-IF
018600         END-IF
018700     ELSE
018800         IF WS-IN-RUN
018900             PERFORM 1040-CHECK-CURRENT-RUN
019000             MOVE 'N'                 TO WS-IN-RUN-SW
019100         END-IF
019200     END-IF.
019300*---------------------------------------------------------------*
019400 1030-TEST-CURRENT-CHAR.
019500*---------------------------------------------------------------*
019600     MOVE 'N'                         TO WS-THIS-CHAR-DIGIT-SW.
019700     MOVE 'N'                         TO WS-FOUND-SW.
019800     PERFORM 1035-SEARCH-DIGIT-TABLE
019900         VARYING WS-DIGIT-IDX FROM 1 BY 1
020000         UNTIL WS-DIGIT-IDX GREATER THAN 10 OR WS-FOUND.
020100*---------------------------------------------------------------*
020200 1035-SEARCH-DIGIT-TABLE.
020300*---------------------------------------------------------------*
020400     IF WS-DIGIT-CHAR (WS-DIGIT-IDX) EQUAL
020500         ANSWER-CHAR (WS-CHAR-POS)
020600         MOVE 'Y'                     TO WS-FOUND-SW
020700         MOVE 'Y'                     TO WS-THIS-CHAR-DIGIT-SW
020800         COMPUTE WS-DIGIT-VALUE = WS-DIGIT-IDX - 1
020900     END-IF.
021000*---------------------------------------------------------------*
021100 1040-CHECK-CURRENT-RUN.
021200*---------------------------------------------------------------*
021300*    ONLY A RUN OF EXACTLY ONE OR TWO DIGITS CAN BE THE AGE -
021400*    A LONGER RUN (A PIN CODE, A PHONE NUMBER) IS LEFT ALONE.
021500*---------------------------------------------------------------*
021600     IF WS-RUN-LENGTH EQUAL 1
021700         MOVE WS-FIRST-DIGIT-VALUE    TO WS-AGE-VALUE
021800     ELSE
021900         IF WS-RUN-LENGTH EQUAL 2
022000             COMPUTE WS-AGE-VALUE =
022100                 (WS-FIRST-DIGIT-VALUE * 10)
022200                 + WS-SECOND-DIGIT-VALUE
022300         ELSE
022400             MOVE ZERO                TO WS-AGE-VALUE
022500         END-IF
022600     END-IF.
022700     IF WS-RUN-LENGTH NOT GREATER THAN 2
022800         AND WS-AGE-VALUE GREATER THAN ZERO
022900         MOVE 'Y'                     TO WS-AGE-FOUND-SW
023000     END-IF.
023100*---------------------------------------------------------------*
023200 1100-EXTRACT-STATE.
023300*---------------------------------------------------------------*
023400     IF APP-STATE EQUAL SPACES
023500         PERFORM 1110-TRY-MAHARASHTRA
023600         IF APP-STATE EQUAL SPACES
023700            PERFORM 1111-TRY-KARNATAKA END-IF
023800         IF APP-STATE EQUAL SPACES PERFORM 1112-TRY-DELHI END-IF
023900         IF APP-STATE EQUAL SPACES
024000            PERFORM 1113-TRY-TAMIL-NADU END-IF
024100         IF APP-STATE EQUAL SPACES
024200            PERFORM 1114-TRY-WEST-BENGAL END-IF
024300         IF APP-STATE EQUAL SPACES PERFORM 1115-TRY-GUJARAT END-IF
024400         IF APP-STATE EQUAL SPACES
024500            PERFORM 1116-TRY-RAJASTHAN END-IF
024600         IF APP-STATE EQUAL SPACES PERFORM 1117-TRY-UTTAR-PRADESH
024700             END-IF
024800     END-IF.
024900*---------------------------------------------------------------*
025000 1110-TRY-MAHARASHTRA.
025100*---------------------------------------------------------------*
025200     MOVE ZERO                        TO WS-HIT-COUNT.
025300     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
025400            FOR ALL 'MAHARASHTRA'.
025500     IF WS-HIT-COUNT GREATER THAN ZERO
025600         MOVE 'MAHARASHTRA'           TO APP-STATE
025700     END-IF.
025800*---------------------------------------------------------------*
025900 1111-TRY-KARNATAKA.
026000*---------------------------------------------------------------*
026100     MOVE ZERO                        TO WS-HIT-COUNT.
026200     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
026300            FOR ALL 'KARNATAKA'.
026400     IF WS-HIT-COUNT GREATER THAN ZERO
026500         MOVE 'KARNATAKA'             TO APP-STATE
026600     END-IF.
026700*---------------------------------------------------------------*
026800 1112-TRY-DELHI.
026900*---------------------------------------------------------------*
027000     MOVE ZERO                        TO WS-HIT-COUNT.
027100     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT FOR ALL 'DELHI'.
027200     IF WS-HIT-COUNT GREATER THAN ZERO
027300         MOVE 'DELHI'                 TO APP-STATE
027400     END-IF.
027500*---------------------------------------------------------------*
027600 1113-TRY-TAMIL-NADU.
027700*---------------------------------------------------------------*
027800     MOVE ZERO                        TO WS-HIT-COUNT.
027900     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
028000            FOR ALL 'TAMIL NADU'.
028100     IF WS-HIT-COUNT GREATER THAN ZERO
028200         MOVE 'TAMIL NADU'            TO APP-STATE
028300     END-IF.
028400*---------------------------------------------------------------*
028500 1114-TRY-WEST-BENGAL.
028600*---------------------------------------------------------------*
028700     MOVE ZERO                        TO WS-HIT-COUNT.
028800     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
028900            FOR ALL 'WEST BENGAL'.
029000     IF WS-HIT-COUNT GREATER THAN ZERO
029100         MOVE 'WEST BENGAL'           TO APP-STATE
029200     END-IF.
029300*---------------------------------------------------------------*
029400 1115-TRY-GUJARAT.
029500*---------------------------------------------------------------*
029600     MOVE ZERO                        TO WS-HIT-COUNT.
029700     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT FOR ALL 'GUJARAT'.
029800     IF WS-HIT-COUNT GREATER THAN ZERO
029900         MOVE 'GUJARAT'               TO APP-STATE
030000     END-IF.
030100*---------------------------------------------------------------*
030200 1116-TRY-RAJASTHAN.
030300*---------------------------------------------------------------*
030400     MOVE ZERO                        TO WS-HIT-COUNT.
030500     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
030600            FOR ALL 'RAJASTHAN'.
030700     IF WS-HIT-COUNT GREATER THAN ZERO
030800         MOVE 'RAJASTHAN'             TO APP-STATE
030900     END-IF.
031000*---------------------------------------------------------------*
031100 1117-TRY-UTTAR-PRADESH.
031200*---------------------------------------------------------------*
031300     MOVE ZERO                        TO WS-HIT-COUNT.
031400     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
031500         FOR ALL 'UTTAR PRADESH'.
031600     IF WS-HIT-COUNT GREATER THAN ZERO
031700         MOVE 'UTTAR PRADESH'         TO APP-STATE
031800     END-IF.
031900*---------------------------------------------------------------*
032000 1200-EXTRACT-EDUCATION.
032100*---------------------------------------------------------------*
032200     IF APP-EDU-LEVEL EQUAL SPACES
032300         MOVE ZERO                    TO WS-HIT-COUNT
032400         INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
032500             FOR ALL 'GRADUATE'
032600             FOR ALL 'DEGREE'
032700             FOR ALL 'BACHELOR'
032800         IF WS-HIT-COUNT GREATER THAN ZERO
032900             MOVE 'GRADUATE'          TO APP-EDU-LEVEL
033000         ELSE
033100             MOVE ZERO                TO WS-HIT-COUNT
033200             INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
033300                 FOR ALL '12TH'
033400                 FOR ALL 'INTERMEDIATE'
033500             IF WS-HIT-COUNT GREATER THAN ZERO
033600                 MOVE '12TH-PASS'     TO APP-EDU-LEVEL
033700             ELSE
033800                 MOVE ZERO            TO WS-HIT-COUNT
033900                 INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
034000                     FOR ALL '10TH'
034100                     FOR ALL 'MATRICULATION'
034200                 IF WS-HIT-COUNT GREATER THAN ZERO
034300                     MOVE '10TH-PASS' TO APP-EDU-LEVEL
034400                 END-IF
034500             END-IF
034600         END-IF
034700     END-IF.
034800*---------------------------------------------------------------*
034900 1300-EXTRACT-INCOME.
035000*---------------------------------------------------------------*
035100     IF APP-INCOME-RANGE EQUAL SPACES
035200         MOVE ZERO                    TO WS-HIT-COUNT
035300         INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
035400             FOR ALL 'BELOW 1 LAKH'
035500             FOR ALL 'LESS THAN 1 LAKH'
035600             FOR ALL 'UNDER 1 LAKH'
035700         IF WS-HIT-COUNT GREATER THAN ZERO
035800             MOVE 'BELOW-1L'          TO APP-INCOME-RANGE
035900         ELSE
036000             MOVE ZERO                TO WS-HIT-COUNT
036100             INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
036200                 FOR ALL '1-3 LAKH'
036300                 FOR ALL '1 TO 3 LAKH'
036400             IF WS-HIT-COUNT GREATER THAN ZERO
036500                 MOVE '1-3L'          TO APP-INCOME-RANGE
036600             END-IF
036700         END-IF
036800     END-IF.
036900*---------------------------------------------------------------*
037000 1400-EXTRACT-CATEGORY.
037100*---------------------------------------------------------------*
037200     IF APP-CATEGORY EQUAL SPACES
037300         MOVE ZERO                    TO WS-HIT-COUNT
037400         INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
037500             FOR ALL 'SC'
037600             FOR ALL 'SCHEDULED CASTE'
037700         IF WS-HIT-COUNT GREATER THAN ZERO
037800             MOVE 'SC'                TO APP-CATEGORY
037900         ELSE
038000             MOVE ZERO                TO WS-HIT-COUNT
038100             INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
038200                 FOR ALL 'ST'
038300                 FOR ALL 'SCHEDULED TRIBE'
038400             IF WS-HIT-COUNT GREATER THAN ZERO
038500                 MOVE 'ST'            TO APP-CATEGORY
038600             ELSE
038700                 MOVE ZERO            TO WS-HIT-COUNT
038800                 INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
038900                     FOR ALL 'OBC'
039000                     FOR ALL 'OTHER BACKWARD'
039100                 IF WS-HIT-COUNT GREATER THAN ZERO
039200                     MOVE 'OBC'       TO APP-CATEGORY
039300                 ELSE
039400                     MOVE ZERO        TO WS-HIT-COUNT
039500                     INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
039600                         FOR ALL 'GENERAL'
039700                     IF WS-HIT-COUNT GREATER THAN ZERO
039800                         MOVE 'GENERAL' TO APP-CATEGORY
039900                     END-IF
040000                 END-IF
040100             END-IF
040200         END-IF
040300     END-IF.
040400*---------------------------------------------------------------*
040500 1500-EXTRACT-GENDER.
040600*---------------------------------------------------------------*
040700     IF APP-GENDER EQUAL SPACES
040800         MOVE ZERO                    TO WS-HIT-COUNT
040900         INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
041000             FOR ALL 'MALE'
041100             FOR ALL 'MAN'
041200             FOR ALL 'BOY'
041300         IF WS-HIT-COUNT GREATER THAN ZERO
041400             MOVE 'MALE'              TO APP-GENDER
041500         ELSE
041600             MOVE ZERO                TO WS-HIT-COUNT
041700             INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
041800                 FOR ALL 'FEMALE'
041900                 FOR ALL 'WOMAN'
042000                 FOR ALL 'GIRL'
042100             IF WS-HIT-COUNT GREATER THAN ZERO
042200                 MOVE 'FEMALE'        TO APP-GENDER
042300             END-IF
042400         END-IF
042500     END-IF.
042600*---------------------------------------------------------------*
042700 1600-EXTRACT-OCCUPATION.
042800*---------------------------------------------------------------*
042900*    CR-4505 - STUDENT, THEN FARMER, THEN UNEMPLOYED/JOBLESS -
043000*    DO NOT REORDER WITHOUT CHECKING THE FUNCTIONAL SPEC AGAIN.
043100*---------------------------------------------------------------*
043200     IF APP-OCCUPATION EQUAL SPACES
043300         MOVE ZERO                    TO WS-HIT-COUNT
043400         INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
043500            FOR ALL 'STUDENT'
043600         IF WS-HIT-COUNT GREATER THAN ZERO
043700             MOVE 'STUDENT'           TO APP-OCCUPATION
043800         ELSE
043900             MOVE ZERO                TO WS-HIT-COUNT
044000             INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
044100                 FOR ALL 'FARMER'
044200             IF WS-HIT-COUNT GREATER THAN ZERO
044300                 MOVE 'FARMER'        TO APP-OCCUPATION
044400             ELSE
044500                 MOVE ZERO            TO WS-HIT-COUNT
044600                 INSPECT ANSWER-TEXT TALLYING WS-HIT-COUNT
044700                     FOR ALL 'UNEMPLOYED'
044800                     FOR ALL 'JOBLESS'
044900                 IF WS-HIT-COUNT GREATER THAN ZERO
045000                     MOVE 'UNEMPLOYED' TO APP-OCCUPATION
045100                 END-IF
045200             END-IF
045300         END-IF
045400     END-IF.
045500
