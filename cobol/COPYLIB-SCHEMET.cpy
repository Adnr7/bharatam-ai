000100*------------------------------------------------------------*
000200*    SCHEME TABLE AND LOADER STATISTICS - SHARED LINKAGE
000300*    BETWEEN CBL-SCHLOAD (THE LOADER), CBL-WELMAIN (THE
000400*    ELIGIBILITY DRIVER) AND CBL-SCHLIST (THE QUERY PGM).
000500*    COPY THIS MEMBER INTO WORKING-STORAGE IN THE CALLING
000600*    PROGRAM AND INTO LINKAGE SECTION IN CBL-SCHLOAD.
000700*------------------------------------------------------------*
000800 01  SCHEME-TABLE-SIZE           PIC S9(03) USAGE IS COMP.
000900 01  SCHEME-REJECT-COUNT         PIC S9(03) USAGE IS COMP.
001000*------------------------------------------------------------*
001100 01  SCHEME-LOADER-STATS.
001200     05  STAT-TOTAL-SCHEMES          PIC S9(05) USAGE COMP.
001300     05  STAT-WITH-TRANSLATION       PIC S9(05) USAGE COMP.
001400     05  STAT-WITH-DEADLINE          PIC S9(05) USAGE COMP.
001500     05  STAT-WITH-AGE-RESTRICT      PIC S9(05) USAGE COMP.
001600     05  STAT-WITH-INCOME-RESTRICT   PIC S9(05) USAGE COMP.
001700     05  STAT-WITH-CATEGORY-RESTRICT PIC S9(05) USAGE COMP.
001800     05  STAT-WITH-STATE-RESTRICT    PIC S9(05) USAGE COMP.
001900     05  STAT-STATE-COUNT            PIC S9(03) USAGE COMP.
002000     05  STAT-CATEGORY-COUNT         PIC S9(03) USAGE COMP.
002100     05  STAT-OCCUPATION-COUNT       PIC S9(03) USAGE COMP.
002200     05  FILLER                      PIC X(01).
002300*    CR-4531 - STAT-STATE-TABLE AND STAT-CATEGORY-TABLE WERE
002400*    BOTH CODED OCCURS DEPENDING ON, THE SAME AS THE
002500*    OCCUPATION TABLE BELOW THEM - ONLY THE LAST TABLE IN A
002600*    RECORD MAY VARY, SO THESE TWO ARE NOW FIXED AT THE SAME
002700*    40/10 CEILINGS 3200-FILE-SCHEME-ENTRY HAS ALWAYS
002800*    ENFORCED.  STAT-xxx-COUNT STILL CARRIES HOW MANY SLOTS
002900*    ARE ACTUALLY IN USE.
003000     05  STAT-STATE-TABLE  OCCURS 40 TIMES
003100                            INDEXED BY STAT-STATE-IDX.
003200         10  STAT-STATE-NAME              PIC X(15).
003300     05  STAT-CATEGORY-TABLE OCCURS 10 TIMES
003400                            INDEXED BY STAT-CATEGORY-IDX.
003500         10  STAT-CATEGORY-CODE           PIC X(06).
003600     05  STAT-OCCUPATION-TABLE OCCURS 1 TO 10 TIMES
003700                            DEPENDING ON STAT-OCCUPATION-COUNT
003800                            INDEXED BY STAT-OCCUPATION-IDX.
003900         10  STAT-OCCUPATION-CODE         PIC X(12).
004000*------------------------------------------------------------*
004100*    THE SCHEME TABLE ITSELF.  TBL-SCH-CATEGORY-CODE IS NOT
004200*    PART OF THE MASTER RECORD - IT IS STAMPED BY CBL-CATCLS
004300*    AT LOAD TIME SO IT ONLY HAS TO BE CLASSIFIED ONCE.
004400*------------------------------------------------------------*
004500 01  SCHEME-TABLE.
004600     05  FILLER                      PIC X(01).
004700     05  SCHEME-TABLE-ENTRY OCCURS 1 TO 100 TIMES
004800                            DEPENDING ON SCHEME-TABLE-SIZE
004900                            INDEXED BY SCHEME-TABLE-IDX.
005000         10  TBL-SCH-ID                    PIC X(12).
005100         10  TBL-SCH-NAME                  PIC X(60).
005200         10  TBL-SCH-DESC                  PIC X(120).
005300         10  TBL-SCH-BENEFITS              PIC X(60).
005400         10  TBL-SCH-MIN-AGE               PIC 9(03).
005500         10  TBL-SCH-MIN-AGE-FLAG          PIC X(01).
005600         10  TBL-SCH-MAX-AGE               PIC 9(03).
005700         10  TBL-SCH-MAX-AGE-FLAG          PIC X(01).
005800         10  TBL-SCH-STATES                PIC X(60).
005900         10  TBL-SCH-EDU-LEVELS            PIC X(36).
006000         10  TBL-SCH-INCOME-MAX            PIC 9(09).
006100         10  TBL-SCH-INCOME-FLAG           PIC X(01).
006200         10  TBL-SCH-CATEGORIES            PIC X(24).
006300         10  TBL-SCH-GENDER                PIC X(06).
006400         10  TBL-SCH-OCCUPATIONS           PIC X(36).
006500         10  TBL-SCH-DEADLINE              PIC X(08).
006600         10  TBL-SCH-HAS-TRANSLATION       PIC X(01).
006700         10  TBL-SCH-CATEGORY-CODE         PIC X(14).
006800
