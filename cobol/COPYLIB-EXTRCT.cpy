000100*------------------------------------------------------------*
000200*    EXTRACT ANSWER RECORD - EXTRACT-FILE LAYOUT.  ONE RECORD
000300*    PER ANSWER TURN IN A GUIDED SESSION - APPLICANT ID PLUS
000400*    THE FREE-TEXT ANSWER LINE, ALREADY UPPER-CASED BY WHATEVER
000500*    FED THIS FILE.
000600*------------------------------------------------------------*
000700 01  EXTRACT-ANSWER-RECORD.
000800     05  EXT-APP-ID                          PIC X(10).
000900     05  EXT-ANSWER-TEXT                     PIC X(70).
001000     05  FILLER                              PIC X(01).