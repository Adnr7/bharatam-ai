000100*------------------------------------------------------------*
000200*    PRINT PAGE CONTROL FIELDS - THIS SHOP'S OWN COPY OF
000300*    THE OLD PRINTCTL MEMBER (THE CENTRAL COPYLIB VERSION
000400*    IS NOT ON THIS PROJECT'S LIBRARY SEARCH PATH, SO IT IS
000500*    CARRIED HERE UNTIL THE LIBRARIAN RECONCILES THE TWO).
000600*------------------------------------------------------------*
000700 01  PAGE-COUNT                  PIC 9(04) VALUE ZERO.
000800 01  LINE-COUNT                  PIC 9(03) VALUE ZERO.
000900 01  LINES-PER-PAGE               PIC 9(03) VALUE 55.
001000 01  LINE-SPACEING                PIC 9(01) VALUE 1.
001100 01  WS-CURRENT-DATE-DATA.
001200     05  WS-CURRENT-YEAR              PIC 9(04).
001300     05  WS-CURRENT-MONTH             PIC 9(02).
001400     05  WS-CURRENT-DAY               PIC 9(02).
001500     05  FILLER                       PIC X(10).
