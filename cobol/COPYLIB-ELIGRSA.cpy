000100*------------------------------------------------------------*
000200*    ELIGIBILITY CHECK RESULT AREA - SHARED LINKAGE BETWEEN
000300*    CBL-WELMAIN (THE ELIGIBILITY DRIVER) AND CBL-ELIGCHK
000400*    (THE SINGLE-SCHEME RULE ENGINE).  COPY THIS MEMBER INTO
000500*    WORKING-STORAGE IN CBL-WELMAIN AND INTO LINKAGE SECTION
000600*    IN CBL-ELIGCHK.
000700*------------------------------------------------------------*
000800 01  ELIG-RESULT-AREA.
000900     05  ELIG-ELIGIBLE-FLAG          PIC X(01).
001000         88  ELIG-IS-ELIGIBLE            VALUE 'Y'.
001100     05  ELIG-MATCH-COUNT            PIC 9(02).
001200     05  ELIG-MISS-COUNT             PIC 9(02).
001300     05  ELIG-CONFIDENCE             PIC 9(01)V99.
001400     05  ELIG-EXPLAIN-COUNT          PIC 9(02).
001500     05  FILLER                      PIC X(01).
001600     05  ELIG-EXPLAIN-LINE OCCURS 1 TO 10 TIMES
001700                            DEPENDING ON ELIG-EXPLAIN-COUNT
001800                            INDEXED BY ELIG-EXPLAIN-IDX.
001900         10  ELIG-EXPLAIN-TEXT           PIC X(60).
002000