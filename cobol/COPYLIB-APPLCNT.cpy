000100*------------------------------------------------------------*
000200*    APPLICANT PROFILE RECORD - APPLICANT-FILE LAYOUT.
000300*------------------------------------------------------------*
000400 01  APPLICANT-PROFILE-RECORD.
000500     05  APP-ID                              PIC X(10).
000600     05  APP-AGE                              PIC 9(03).
000700     05  APP-AGE-FLAG                         PIC X(01).
000800         88  APP-AGE-KNOWN                        VALUE 'Y'.
000900     05  APP-STATE                            PIC X(15).
001000     05  APP-EDU-LEVEL                        PIC X(12).
001100     05  APP-INCOME-RANGE                     PIC X(12).
001200     05  APP-CATEGORY                         PIC X(06).
001300     05  APP-GENDER                           PIC X(06).
001400     05  APP-OCCUPATION                       PIC X(12).
001500     05  FILLER                               PIC X(03).
001600*------------------------------------------------------------*
001700*    ASKED-QUESTION INDICATORS, ONE PER PRIORITY-ORDER FIELD.
001800*    CBL-QSEQ SETS ONE TO 'Y' ONCE THAT QUESTION HAS BEEN
001900*    OFFERED TO THE APPLICANT, SO CBL-PROFBLD DOES NOT ASK THE
002000*    SAME QUESTION TWICE IN ONE GUIDED SESSION.  THE REDEFINED
002100*    TABLE VIEW LETS CBL-QSEQ WALK THE SET IN PRIORITY ORDER
002200*    WITH A COMP INDEX INSTEAD OF A CHAIN OF IF STATEMENTS.
002300*------------------------------------------------------------*
002400 01  WS-ASKED-QUESTION-GROUP.
002500     05  ASKED-AGE                           PIC X(01) VALUE 'N'.
002600     05  ASKED-STATE                         PIC X(01) VALUE 'N'.
002700     05  ASKED-EDUCATION                     PIC X(01) VALUE 'N'.
002800     05  ASKED-INCOME                        PIC X(01) VALUE 'N'.
002900     05  ASKED-CATEGORY                       PIC X(01) VALUE 'N'.
003000     05  ASKED-GENDER                        PIC X(01) VALUE 'N'.
003100     05  ASKED-OCCUPATION                     PIC X(01) VALUE 'N'.
003200 01  ASKED-QUESTION-TABLE REDEFINES WS-ASKED-QUESTION-GROUP.
003300     05  ASKED-FLAG OCCURS 7 TIMES INDEXED BY ASKED-IDX
003400                                      PIC X(01).
003500