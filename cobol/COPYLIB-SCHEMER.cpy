000100*------------------------------------------------------------*
000200*    SCHEME MASTER RECORD - SCHEME-MASTER FD LAYOUT.
000300*    TRUE RECORD WIDTH IS 442 (SEE FILLER BELOW) -  THE 400
000400*    FIGURE QUOTED BY MIS WAS BASED ON AN EARLIER DRAFT OF
000500*    THIS LAYOUT AND WAS NEVER CORRECTED IN THE RUN BOOK.
000600*------------------------------------------------------------*
000700 01  SCHEME-MASTER-RECORD.
000800     05  SCH-ID                             PIC X(12).
000900     05  SCH-NAME                           PIC X(60).
001000     05  SCH-DESC                           PIC X(120).
001100     05  SCH-BENEFITS                       PIC X(60).
001200     05  SCH-MIN-AGE                        PIC 9(03).
001300     05  SCH-MIN-AGE-FLAG                   PIC X(01).
001400         88  SCH-MIN-AGE-RESTRICTED             VALUE 'Y'.
001500     05  SCH-MAX-AGE                        PIC 9(03).
001600     05  SCH-MAX-AGE-FLAG                   PIC X(01).
001700         88  SCH-MAX-AGE-RESTRICTED             VALUE 'Y'.
001800*------------------------------------------------------------*
001900*    SCH-STATES HOLDS UP TO 4 STATE NAMES, 15 BYTES EACH.
002000*    SCH-STATES-TABLE IS THE SAME BYTES VIEWED AS A TABLE SO
002100*    THE ELIGIBILITY ENGINE CAN SEARCH IT ONE ENTRY AT A TIME.
002200*------------------------------------------------------------*
002300     05  SCH-STATES-AREA.
002400         10  SCH-STATES                     PIC X(60).
002500     05  SCH-STATES-TABLE REDEFINES SCH-STATES-AREA.
002600         10  SCH-STATE-ENTRY                 PIC X(15)
002700                                              OCCURS 4 TIMES.
002800*------------------------------------------------------------*
002900*    SCH-EDU-LEVELS HOLDS UP TO 3 EDUCATION CODES, 12 BYTES.
003000*------------------------------------------------------------*
003100     05  SCH-EDU-AREA.
003200         10  SCH-EDU-LEVELS                 PIC X(36).
003300     05  SCH-EDU-TABLE REDEFINES SCH-EDU-AREA.
003400         10  SCH-EDU-ENTRY                   PIC X(12)
003500                                              OCCURS 3 TIMES.
003600     05  SCH-INCOME-MAX                     PIC 9(09).
003700     05  SCH-INCOME-FLAG                     PIC X(01).
003800         88  SCH-INCOME-RESTRICTED              VALUE 'Y'.
003900*------------------------------------------------------------*
004000*    SCH-CATEGORIES HOLDS UP TO 4 SOCIAL-CATEGORY CODES
004100*    (GENERAL/OBC/SC/ST), 6 BYTES EACH.
004200*------------------------------------------------------------*
004300     05  SCH-CATEGORIES-AREA.
004400         10  SCH-CATEGORIES                 PIC X(24).
004500     05  SCH-CATEGORIES-TABLE REDEFINES SCH-CATEGORIES-AREA.
004600         10  SCH-CATEGORY-ENTRY              PIC X(06)
004700                                              OCCURS 4 TIMES.
004800     05  SCH-GENDER                          PIC X(06).
004900*------------------------------------------------------------*
005000*    SCH-OCCUPATIONS HOLDS UP TO 3 OCCUPATION CODES, 12 BYTES.
005100*------------------------------------------------------------*
005200     05  SCH-OCCUPATIONS-AREA.
005300         10  SCH-OCCUPATIONS                PIC X(36).
005400     05  SCH-OCCUPATIONS-TABLE REDEFINES SCH-OCCUPATIONS-AREA.
005500         10  SCH-OCCUPATION-ENTRY            PIC X(12)
005600                                              OCCURS 3 TIMES.
005700     05  SCH-DEADLINE                        PIC X(08).
005800     05  SCH-HAS-TRANSLATION                 PIC X(01).
005900         88  SCH-HAS-TRANSLATION-YES             VALUE 'Y'.
006000     05  FILLER                               PIC X(01).
