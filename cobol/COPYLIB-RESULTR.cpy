000100*------------------------------------------------------------*
000200*    ELIGIBILITY RESULT RECORD - RESULTS-FILE LAYOUT.
000300*------------------------------------------------------------*
000400 01  RESULT-RECORD.
000500     05  RES-APP-ID                           PIC X(10).
000600     05  RES-SCH-ID                           PIC X(12).
000700     05  RES-SCH-NAME                         PIC X(60).
000800     05  RES-ELIGIBLE                         PIC X(01).
000900         88  RES-IS-ELIGIBLE                      VALUE 'Y'.
001000     05  RES-CONFIDENCE                       PIC 9(01)V99.
001100     05  RES-MATCH-COUNT                      PIC 9(02).
001200     05  RES-MISS-COUNT                       PIC 9(02).
001300     05  RES-CATEGORY                         PIC X(14).
001400     05  RES-RANK                             PIC 9(02).
001500     05  FILLER                               PIC X(14).
