000100*===============================================================*
000200* PROGRAM NAME:    WELMAIN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/15/88 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4403.  CALLS SCHLOAD TO BUILD THE
001000*                          SCHEME TABLE, THEN CHECKS EVERY
001100*                          APPLICANT AGAINST EVERY SCHEME VIA
001200*                          ELIGCHK AND PRINTS THE RESULT.
001300* 07/22/90 DAVID QUINTERO  CR-4450 - ADDED RANK ASSIGNMENT.
001400*                          ELIGIBLE SCHEMES NOW PRINT HIGHEST
001500*                          MATCH COUNT FIRST, TIES BROKEN BY
001600*                          SCHEME-MASTER ORDER.
001700* 02/14/94 R PATEL         CR-4499 - GRAND TOTAL OF APPLICANTS
001800*                          WITH AN ELIGIBLE SCHEME WAS COUNTING
001900*                          EVERY APPLICANT READ.  NOW ONLY
002000*                          COUNTS THOSE WITH AT LEAST ONE.
002100* 11/30/98 R PATEL         CR-4198 - YEAR 2000 REVIEW OF THIS
002200*                          PROGRAM.  SCH-DEADLINE IS ALREADY AN
002300*                          8-BYTE YYYYMMDD FIELD.  NO 2-DIGIT
002400*                          YEAR FOUND.  NO CHANGE REQUIRED.
002500* 05/09/02 R PATEL         CR-4530 - ADDED THE STATISTICS
002600*                          SECTION AT THE END OF THE RUN -
002700*                          LOAD-TIME VALIDATION COUNTS, PER-
002800*                          CATEGORY COUNTS AND STATE COVERAGE.
002900* 09/18/03 R PATEL         CR-4538 - RESULTS FILE WAS WRITTEN ONE
003000*                          SCHEME AT A TIME AS EACH WAS CHECKED,
003100*                          SO RES-RANK HELD THE RUNNING ELIGIBLE
003200*                          COUNT INSTEAD OF THE FINAL RANK.
003300*                          WRITE NOW DEFERRED UNTIL RANKING DONE.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    WELMAIN.
003700 AUTHOR.        DAVID QUINTERO.
003800 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
003900 DATE-WRITTEN.  03/15/1988.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT APPLICANT-FILE ASSIGN TO APPLDD
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-APPLICANT-FILE-STATUS.
005700     SELECT RESULTS-FILE   ASSIGN TO RESLDD
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WS-RESULTS-FILE-STATUS.
006000     SELECT REPORT-FILE    ASSIGN TO RPTDD
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-REPORT-FILE-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  APPLICANT-FILE
006900     RECORDING MODE IS F.
007000     COPY APPLCNT.
007100*---------------------------------------------------------------*
007200 FD  RESULTS-FILE
007300     RECORDING MODE IS F.
007400     COPY RESULTR.
007500*---------------------------------------------------------------*
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F.
007800 01  PRINT-RECORD                    PIC X(132).
007900*---------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  WS-FILE-STATUS-GROUP.
008300     05  WS-APPLICANT-FILE-STATUS     PIC 9(02).
008400         88  WS-APPLICANT-FILE-OK         VALUE 00.
008500         88  WS-APPLICANT-FILE-EOF        VALUE 10.
008600     05  WS-RESULTS-FILE-STATUS       PIC 9(02).
008700         88  WS-RESULTS-FILE-OK           VALUE 00.
008800     05  WS-REPORT-FILE-STATUS        PIC 9(02).
008900         88  WS-REPORT-FILE-OK            VALUE 00.
009000*---------------------------------------------------------------*
009100*    THESE THREE FILE STATUSES ARE REDEFINED AS ONE 6-BYTE
009200*    GROUP SO 9900-INVALID-FILE-STATUS CAN DISPLAY ALL THREE
009300*    TOGETHER WHEN THE RUN IS ABENDING ON A COMBINATION OF
009400*    TROUBLES - EASIER TO READ ON THE OPERATOR CONSOLE THAN
009500*    THREE SEPARATE DISPLAY STATEMENTS.
009600*---------------------------------------------------------------*
009700 01  WS-ALL-FILE-STATUSES REDEFINES WS-FILE-STATUS-GROUP
009800                                  PIC X(06).
009900 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
010000     88  WS-EOF                       VALUE 'Y'.
010100*---------------------------------------------------------------*
010200*    SCHLOAD'S OUTPUT - THE IN-MEMORY SCHEME TABLE AND THE
010300*    LOAD-TIME VALIDATION STATISTICS.  CARRIED HERE IN
010400*    WORKING-STORAGE AND PASSED DOWN ON THE CALL.
010500*---------------------------------------------------------------*
010600 COPY SCHEMET.
010700*---------------------------------------------------------------*
010800*    ELIGCHK'S RESULT AREA - ONE SCHEME AT A TIME.
010900*---------------------------------------------------------------*
011000 COPY ELIGRSA.
011100*---------------------------------------------------------------*
011200*    ELIGIBLE-SCHEME WORK TABLE FOR ONE APPLICANT.  FILLED AS
011300*    EACH SCHEME IN SCHEME-TABLE IS CHECKED, THEN PUT IN RANK
011400*    ORDER BY 4200-RANK-ELIGIBLE-SCHEMES BEFORE ANYTHING IS
011500*    PRINTED OR WRITTEN.  EXPLANATION TEXT IS CARRIED HERE
011600*    ALONG WITH THE SCORE SO THE RANK SWAP MOVES BOTH TOGETHER.
011700*---------------------------------------------------------------*
011800 01  WS-ELIGIBLE-COUNT                PIC S9(04) USAGE COMP.
011900 01  WS-ELIGIBLE-LIST.
012000     05  WS-ELIGIBLE-ENTRY OCCURS 100 TIMES
012100                           INDEXED BY WS-ELIG-LIST-IDX.
012200         10  WS-EL-SCH-INDEX          PIC S9(04) USAGE COMP.
012300         10  WS-EL-MATCH-COUNT        PIC 9(02).
012400         10  WS-EL-MISS-COUNT         PIC 9(02).
012500         10  WS-EL-CONFIDENCE         PIC 9(01)V99.
012600         10  WS-EL-RANK               PIC 9(02).
012700         10  WS-EL-EXPLAIN-COUNT      PIC 9(02).
012800         10  WS-EL-EXPLAIN-LINE OCCURS 10 TIMES
012900                                  PIC X(60).
013000*---------------------------------------------------------------*
013100*    RANK-ASSIGNMENT WORK FIELDS - A STABLE SELECTION SORT,
013200*    DESCENDING ON MATCH COUNT, IS RUN IN PLACE OVER
013300*    WS-ELIGIBLE-LIST.  NO SORT VERB - THE LIST NEVER HOLDS
013400*    MORE THAN ONE SCHEME PER APPLICANT EVER HAS, SO A SORT
013500*    FILE WOULD BE OVERKILL FOR THE SIZE OF THE JOB.
013600*---------------------------------------------------------------*
013700 77  WS-RANK-OUTER-SUB                PIC S9(04) USAGE COMP.
013800 77  WS-RANK-INNER-SUB                PIC S9(04) USAGE COMP.
013900 77  WS-RANK-BEST-SUB                 PIC S9(04) USAGE COMP.
014000 01  WS-RANK-HOLD-ENTRY.
014100     05  WS-RH-SCH-INDEX              PIC S9(04) USAGE COMP.
014200     05  WS-RH-MATCH-COUNT            PIC 9(02).
014300     05  WS-RH-MISS-COUNT             PIC 9(02).
014400     05  WS-RH-CONFIDENCE             PIC 9(01)V99.
014500     05  WS-RH-RANK                   PIC 9(02).
014600     05  WS-RH-EXPLAIN-COUNT          PIC 9(02).
014700     05  WS-RH-EXPLAIN-LINE OCCURS 10 TIMES
014800                              PIC X(60).
014900*---------------------------------------------------------------*
015000*    PER-CATEGORY COUNTS FOR THE STATISTICS SECTION.  LOADED
015100*    FROM A FILLER TABLE, THEN REDEFINED AS A SEARCHABLE
015200*    ARRAY - THE SAME IDIOM THE INCOME TABLE USES IN ELIGCHK.
015300*---------------------------------------------------------------*
015400 01  WS-CATEGORY-STAT-TABLE.
015500     05  FILLER.
015600         10  FILLER               PIC X(14) VALUE 'EDUCATION'.
015700         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
015800     05  FILLER.
015900         10  FILLER               PIC X(14) VALUE 'HOUSING'.
016000         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
016100     05  FILLER.
016200         10  FILLER               PIC X(14) VALUE 'PENSION'.
016300         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
016400     05  FILLER.
016500         10  FILLER               PIC X(14) VALUE 'AGRICULTURE'.
016600         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
016700     05  FILLER.
016800         10  FILLER               PIC X(14) VALUE 'ENTREPRENEUR'.
016900         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
017000     05  FILLER.
017100         10  FILLER               PIC X(14)
017200                                  VALUE 'SOCIAL-WELFARE'.
017300         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
017400     05  FILLER.
017500         10  FILLER               PIC X(14) VALUE 'GENERAL'.
017600         10  FILLER               PIC S9(05) USAGE COMP VALUE 0.
017700 01  WS-CATEGORY-STAT-R REDEFINES WS-CATEGORY-STAT-TABLE.
017800     05  WS-CAT-STAT-ROW OCCURS 7 TIMES
017900                         INDEXED BY WS-CAT-STAT-IDX.
018000         10  WS-CAT-STAT-CODE         PIC X(14).
018100         10  WS-CAT-STAT-COUNT        PIC S9(05) USAGE COMP.
018200*---------------------------------------------------------------*
018300*    GRAND TOTALS FOR THE END OF THE RUN.
018400*---------------------------------------------------------------*
018500 01  WS-APPLICANTS-READ               PIC S9(05) USAGE COMP
018600                                  VALUE 0.
018700 01  WS-APPLICANTS-WITH-ELIGIBLE      PIC S9(05) USAGE COMP
018800                                  VALUE 0.
018900 01  WS-TOTAL-ELIGIBLE-PAIRS          PIC S9(07) USAGE COMP
019000                                  VALUE 0.
019100*---------------------------------------------------------------*
019200*    REPORT WORK AREAS.
019300*---------------------------------------------------------------*
019400 COPY PRTCTL.
019500 01  HEADING-LINES.
019600     05  HEADING-LINE-1.
019700         10  HL1-TITLE            PIC X(44) VALUE
019800             'WELFARE SCHEME ELIGIBILITY - WELMAIN REPORT'.
019900         10  FILLER               PIC X(20) VALUE SPACE.
020000         10  HL1-PAGE-AREA.
020100             15  FILLER           PIC X(05) VALUE 'PAGE:'.
020200             15  HL1-PAGE-NUM     PIC ZZZ9.
020300         10  FILLER               PIC X(59) VALUE SPACE.
020400     05  HEADING-LINE-2.
020500         10  FILLER               PIC X(10) VALUE 'APP ID'.
020600         10  FILLER               PIC X(05) VALUE 'RANK'.
020700         10  FILLER               PIC X(14) VALUE 'SCHEME ID'.
020800         10  FILLER               PIC X(30) VALUE 'SCHEME NAME'.
020900         10  FILLER               PIC X(16) VALUE 'CATEGORY'.
021000         10  FILLER               PIC X(07) VALUE 'MATCH'.
021100         10  FILLER               PIC X(07) VALUE 'CONF'.
021200         10  FILLER               PIC X(43) VALUE SPACE.
021300     05  HEADING-LINE-3.
021400         10  FILLER               PIC X(132) VALUE ALL '-'.
021500*---------------------------------------------------------------*
021600 01  WS-DETAIL-LINE.
021700     05  DL-APP-ID                PIC X(10).
021800     05  FILLER                   PIC X(02) VALUE SPACE.
021900     05  DL-RANK                  PIC Z9.
022000     05  FILLER                   PIC X(03) VALUE SPACE.
022100     05  DL-SCH-ID                PIC X(12).
022200     05  FILLER                   PIC X(02) VALUE SPACE.
022300     05  DL-SCH-NAME              PIC X(30).
022400     05  FILLER                   PIC X(01) VALUE SPACE.
022500     05  DL-CATEGORY              PIC X(14).
022600     05  FILLER                   PIC X(02) VALUE SPACE.
022700     05  DL-MATCH-COUNT           PIC Z9.
022800     05  FILLER                   PIC X(03) VALUE SPACE.
022900     05  DL-CONFIDENCE            PIC 9.99.
023000     05  FILLER                   PIC X(29) VALUE SPACE.
023100*---------------------------------------------------------------*
023200*    FLAT VIEW OF THE DETAIL LINE - LETS 6100-PRINT-ONE-
023300*    ELIGIBLE-SCHEME INSPECT THE WHOLE BUILT LINE FOR TRAILING
023400*    GARBAGE BEFORE IT GOES TO THE PRINTER, WITHOUT COUNTING
023500*    UP EVERY ELEMENTARY FIELD BY HAND.
023600*---------------------------------------------------------------*
023700 01  WS-DETAIL-LINE-FLAT REDEFINES WS-DETAIL-LINE
023800                                  PIC X(116).
023900 01  WS-HEADER-LINE.
024000     05  HD-LITERAL               PIC X(12) VALUE 'APPLICANT: '.
024100     05  HD-APP-ID                PIC X(10).
024200     05  FILLER                   PIC X(03) VALUE SPACE.
024300     05  HD-PROFILE-LITERAL       PIC X(09) VALUE 'PROFILE: '.
024400     05  HD-AGE-LITERAL           PIC X(05) VALUE 'AGE '.
024500     05  HD-APP-AGE               PIC Z9.
024600     05  FILLER                   PIC X(02) VALUE SPACE.
024700     05  HD-APP-STATE             PIC X(15).
024800     05  FILLER                   PIC X(01) VALUE SPACE.
024900     05  HD-APP-EDU-LEVEL         PIC X(12).
025000     05  FILLER                   PIC X(01) VALUE SPACE.
025100     05  HD-APP-CATEGORY          PIC X(06).
025200     05  FILLER                   PIC X(01) VALUE SPACE.
025300     05  HD-APP-GENDER            PIC X(06).
025400     05  FILLER                   PIC X(01) VALUE SPACE.
025500     05  HD-APP-OCCUPATION        PIC X(12).
025600     05  FILLER                   PIC X(13) VALUE SPACE.
025700*---------------------------------------------------------------*
025800 01  WS-TRAILER-LINE.
025900     05  FILLER                   PIC X(14) VALUE SPACE.
026000     05  TL-COUNT                 PIC ZZ9.
026100     05  FILLER                   PIC X(01) VALUE SPACE.
026200     05  TL-ELIGIBLE-TEXT         PIC X(60) VALUE SPACE.
026300     05  FILLER                   PIC X(54) VALUE SPACE.
026400*---------------------------------------------------------------*
026500 01  WS-EXPLAIN-PRINT-LINE.
026600     05  FILLER                   PIC X(14) VALUE SPACE.
026700     05  EP-EXPLAIN-TEXT          PIC X(60).
026800     05  FILLER                   PIC X(58) VALUE SPACE.
026900*---------------------------------------------------------------*
027000*    GRAND TOTAL AND STATISTICS PRINT LINES.
027100*---------------------------------------------------------------*
027200 01  WS-TOTAL-LINE.
027300     05  TOT-LITERAL              PIC X(32).
027400     05  TOT-VALUE                PIC ZZZ,ZZ9.
027500     05  FILLER                   PIC X(93) VALUE SPACE.
027600*---------------------------------------------------------------*
027700 01  ERROR-DISPLAY-LINE.
027800     05  FILLER        PIC X(23) VALUE ' *** ERROR DURING FILE '.
027900     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
028000     05  FILLER        PIC X(18) VALUE ' FILE STATUS IS : '.
028100     05  DL-FILE-STATUS               PIC X(02).
028200     05  FILLER        PIC X(05) VALUE ' *** '.
028300*===============================================================*
028400 PROCEDURE DIVISION.
028500*---------------------------------------------------------------*
028600 0000-MAIN-PARAGRAPH.
028700*---------------------------------------------------------------*
028800     PERFORM 1000-INITIALIZE.
028900     PERFORM 1100-LOAD-SCHEME-TABLE.
029000     IF SCHEME-TABLE-SIZE GREATER THAN ZERO
029100         PERFORM 2000-OPEN-FILES
029200         PERFORM 3000-READ-APPLICANT
029300         PERFORM 4000-PROCESS-ONE-APPLICANT
029400             UNTIL WS-EOF
029500         PERFORM 8000-PRINT-GRAND-TOTALS
029600         PERFORM 9000-PRINT-STATISTICS-SECTION
029700         PERFORM 7000-CLOSE-FILES
029800     END-IF.
029900*---------------------------------------------------------------*
030000*    2000-OPEN-FILES JUMPS STRAIGHT DOWN TO 9999-PROGRAM-END ON
030100*    A BAD OPEN, SO IF WE FALL THROUGH TO HERE THE RUN EITHER
030200*    NEVER HAD SCHEMES TO WORK WITH OR ALREADY FINISHED CLEAN.
030300*---------------------------------------------------------------*
030400     GO TO 9999-PROGRAM-END.
030500*---------------------------------------------------------------*
030600 1000-INITIALIZE.
030700*---------------------------------------------------------------*
030800     MOVE ZERO                    TO WS-APPLICANTS-READ
030900                                      WS-APPLICANTS-WITH-ELIGIBLE
031000                                      WS-TOTAL-ELIGIBLE-PAIRS
031100                                      PAGE-COUNT.
031200     MOVE 99                      TO LINE-COUNT.
031300*---------------------------------------------------------------*
031400 1100-LOAD-SCHEME-TABLE.
031500*---------------------------------------------------------------*
031600     CALL 'SCHLOAD' USING SCHEME-TABLE-SIZE SCHEME-REJECT-COUNT
031700         SCHEME-LOADER-STATS SCHEME-TABLE
031800     END-CALL.
031900     IF SCHEME-TABLE-SIZE GREATER THAN ZERO
032000         PERFORM 1110-CLASSIFY-SCHEME-TABLE
032100             VARYING SCHEME-TABLE-IDX FROM 1 BY 1
032200             UNTIL SCHEME-TABLE-IDX GREATER THAN SCHEME-TABLE-SIZE
032300     END-IF.
032400*---------------------------------------------------------------*
032500 1110-CLASSIFY-SCHEME-TABLE.
032600*---------------------------------------------------------------*
032700     PERFORM 1120-TALLY-ONE-CATEGORY
032800         VARYING WS-CAT-STAT-IDX FROM 1 BY 1
032900         UNTIL WS-CAT-STAT-IDX GREATER THAN 7.
033000*---------------------------------------------------------------*
033100 1120-TALLY-ONE-CATEGORY.
033200*---------------------------------------------------------------*
033300     IF TBL-SCH-CATEGORY-CODE (SCHEME-TABLE-IDX)
033400             EQUAL WS-CAT-STAT-CODE (WS-CAT-STAT-IDX)
033500         ADD 1 TO WS-CAT-STAT-COUNT (WS-CAT-STAT-IDX)
033600     END-IF.
033700*---------------------------------------------------------------*
033800 2000-OPEN-FILES.
033900*---------------------------------------------------------------*
034000     OPEN INPUT  APPLICANT-FILE.
034100     IF NOT WS-APPLICANT-FILE-OK
034200         MOVE 'APPLCNT'            TO DL-ERROR-REASON
034300         MOVE WS-APPLICANT-FILE-STATUS TO DL-FILE-STATUS
034400         PERFORM 9900-INVALID-FILE-STATUS
034500         GO TO 9999-PROGRAM-END
034600     END-IF.
034700     OPEN OUTPUT RESULTS-FILE.
034800     OPEN OUTPUT REPORT-FILE.
034900*---------------------------------------------------------------*
035000 3000-READ-APPLICANT.
035100*---------------------------------------------------------------*
035200     READ APPLICANT-FILE
035300         AT END
035400             SET WS-EOF TO TRUE
035500         NOT AT END
035600             ADD 1 TO WS-APPLICANTS-READ
035700     END-READ.
035800*---------------------------------------------------------------*
035900 4000-PROCESS-ONE-APPLICANT.
036000*---------------------------------------------------------------*
036100     MOVE ZERO                    TO WS-ELIGIBLE-COUNT.
036200     PERFORM 4100-CHECK-ONE-SCHEME
036300         VARYING SCHEME-TABLE-IDX FROM 1 BY 1
036400         UNTIL SCHEME-TABLE-IDX GREATER THAN SCHEME-TABLE-SIZE.
036500     IF WS-ELIGIBLE-COUNT GREATER THAN ZERO
036600         PERFORM 4200-RANK-ELIGIBLE-SCHEMES
036700         PERFORM 4300-WRITE-RESULT-RECORDS
036800             VARYING WS-ELIG-LIST-IDX FROM 1 BY 1
036900             UNTIL WS-ELIG-LIST-IDX GREATER THAN WS-ELIGIBLE-COUNT
037000         ADD 1 TO WS-APPLICANTS-WITH-ELIGIBLE
037100         ADD WS-ELIGIBLE-COUNT TO WS-TOTAL-ELIGIBLE-PAIRS
037200     END-IF.
037300     PERFORM 6000-PRINT-APPLICANT-BLOCK.
037400     PERFORM 3000-READ-APPLICANT.
037500*---------------------------------------------------------------*
037600 4100-CHECK-ONE-SCHEME.
037700*---------------------------------------------------------------*
037800     CALL 'ELIGCHK' USING
037900         TBL-SCH-NAME (SCHEME-TABLE-IDX)
038000         TBL-SCH-MIN-AGE (SCHEME-TABLE-IDX)
038100         TBL-SCH-MIN-AGE-FLAG (SCHEME-TABLE-IDX)
038200         TBL-SCH-MAX-AGE (SCHEME-TABLE-IDX)
038300         TBL-SCH-MAX-AGE-FLAG (SCHEME-TABLE-IDX)
038400         TBL-SCH-STATES (SCHEME-TABLE-IDX)
038500         TBL-SCH-EDU-LEVELS (SCHEME-TABLE-IDX)
038600         TBL-SCH-INCOME-MAX (SCHEME-TABLE-IDX)
038700         TBL-SCH-INCOME-FLAG (SCHEME-TABLE-IDX)
038800         TBL-SCH-CATEGORIES (SCHEME-TABLE-IDX)
038900         TBL-SCH-GENDER (SCHEME-TABLE-IDX)
039000         TBL-SCH-OCCUPATIONS (SCHEME-TABLE-IDX)
039100         APP-AGE
039200         APP-AGE-FLAG
039300         APP-STATE
039400         APP-EDU-LEVEL
039500         APP-INCOME-RANGE
039600         APP-CATEGORY
039700         APP-GENDER
039800         APP-OCCUPATION
039900         ELIG-RESULT-AREA
040000     END-CALL.
040100     IF ELIG-IS-ELIGIBLE
040200         ADD 1 TO WS-ELIGIBLE-COUNT
040300         PERFORM 4110-FILE-ELIGIBLE-ENTRY
040400     END-IF.
040500*---------------------------------------------------------------*
040600 4110-FILE-ELIGIBLE-ENTRY.
040700*---------------------------------------------------------------*
040800     MOVE SCHEME-TABLE-IDX
040900                      TO WS-EL-SCH-INDEX (WS-ELIGIBLE-COUNT).
041000     MOVE ELIG-MATCH-COUNT
041100                      TO WS-EL-MATCH-COUNT (WS-ELIGIBLE-COUNT).
041200     MOVE ELIG-MISS-COUNT
041300                      TO WS-EL-MISS-COUNT (WS-ELIGIBLE-COUNT).
041400     MOVE ELIG-CONFIDENCE
041500                      TO WS-EL-CONFIDENCE (WS-ELIGIBLE-COUNT).
041600     MOVE ELIG-EXPLAIN-COUNT
041700                      TO WS-EL-EXPLAIN-COUNT (WS-ELIGIBLE-COUNT).
041800     PERFORM 4111-COPY-EXPLAIN-LINE
041900         VARYING ELIG-EXPLAIN-IDX FROM 1 BY 1
042000         UNTIL ELIG-EXPLAIN-IDX GREATER THAN ELIG-EXPLAIN-COUNT.
042100*---------------------------------------------------------------*
042200 4111-COPY-EXPLAIN-LINE.
042300*---------------------------------------------------------------*
042400     MOVE ELIG-EXPLAIN-TEXT (ELIG-EXPLAIN-IDX)
042500         TO WS-EL-EXPLAIN-LINE (WS-ELIGIBLE-COUNT,
042600                                ELIG-EXPLAIN-IDX).
042700*---------------------------------------------------------------*
042800*    STABLE SELECTION SORT, DESCENDING ON MATCH COUNT.  FOR
042900*    EACH OUTPUT SLOT, FIND THE EARLIEST UNRANKED ENTRY THAT
043000*    HOLDS THE HIGHEST MATCH COUNT REMAINING AND SWAP IT INTO
043100*    PLACE - PICKING THE EARLIEST ON A TIE IS WHAT KEEPS THE
043200*    SORT STABLE, SINCE ENTRIES WERE FILED IN SCHEME-MASTER
043300*    ORDER BY 4110-FILE-ELIGIBLE-ENTRY ABOVE.
043400*---------------------------------------------------------------*
043500 4200-RANK-ELIGIBLE-SCHEMES.
043600*---------------------------------------------------------------*
043700     PERFORM 4210-RANK-ONE-SLOT
043800         VARYING WS-RANK-OUTER-SUB FROM 1 BY 1
043900         UNTIL WS-RANK-OUTER-SUB GREATER THAN WS-ELIGIBLE-COUNT.
044000*---------------------------------------------------------------*
044100 4210-RANK-ONE-SLOT.
044200*---------------------------------------------------------------*
044300     MOVE WS-RANK-OUTER-SUB       TO WS-RANK-BEST-SUB.
044400     PERFORM 4220-FIND-BEST-REMAINING
044500         VARYING WS-RANK-INNER-SUB FROM WS-RANK-OUTER-SUB BY 1
044600         UNTIL WS-RANK-INNER-SUB GREATER THAN WS-ELIGIBLE-COUNT.
044700     IF WS-RANK-BEST-SUB NOT EQUAL WS-RANK-OUTER-SUB
044800         PERFORM 4230-SWAP-ELIGIBLE-ENTRIES
044900     END-IF.
045000     MOVE WS-RANK-OUTER-SUB
045100                  TO WS-EL-RANK (WS-RANK-OUTER-SUB).
045200*---------------------------------------------------------------*
045300 4220-FIND-BEST-REMAINING.
045400*---------------------------------------------------------------*
045500     IF WS-EL-MATCH-COUNT (WS-RANK-INNER-SUB)
045600             GREATER THAN WS-EL-MATCH-COUNT (WS-RANK-BEST-SUB)
045700         MOVE WS-RANK-INNER-SUB   TO WS-RANK-BEST-SUB
045800     END-IF.
045900*---------------------------------------------------------------*
046000 4230-SWAP-ELIGIBLE-ENTRIES.
046100*---------------------------------------------------------------*
046200     MOVE WS-ELIGIBLE-ENTRY (WS-RANK-OUTER-SUB)
046300         TO WS-RANK-HOLD-ENTRY.
046400     MOVE WS-ELIGIBLE-ENTRY (WS-RANK-BEST-SUB)
046500         TO WS-ELIGIBLE-ENTRY (WS-RANK-OUTER-SUB).
046600     MOVE WS-RANK-HOLD-ENTRY
046700         TO WS-ELIGIBLE-ENTRY (WS-RANK-BEST-SUB).
046800*---------------------------------------------------------------*
046900*    WRITES ONE RESULTS-FILE RECORD PER RANKED ENTRY IN THE
047000*    ELIGIBLE LIST - RUN ONLY AFTER 4200-RANK-ELIGIBLE-SCHEMES
047100*    HAS SET WS-EL-RANK, SO RES-RANK COMES OUT RIGHT.  CR-4538
047200*    PROBLEM TICKET SHOWED THE OLD PER-SCHEME WRITE STAMPED
047300*    RES-RANK WITH THE RUNNING HIT COUNT INSTEAD OF FINAL RANK.
047400*---------------------------------------------------------------*
047500 4300-WRITE-RESULT-RECORDS.
047600*---------------------------------------------------------------*
047700     MOVE APP-ID TO RES-APP-ID.
047800     MOVE TBL-SCH-ID (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
047900         TO RES-SCH-ID.
048000     MOVE TBL-SCH-NAME (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
048100         TO RES-SCH-NAME.
048200     MOVE 'Y'                              TO RES-ELIGIBLE.
048300     MOVE WS-EL-CONFIDENCE (WS-ELIG-LIST-IDX)   TO RES-CONFIDENCE.
048400     MOVE WS-EL-MATCH-COUNT (WS-ELIG-LIST-IDX)
048500                  TO RES-MATCH-COUNT.
048600     MOVE WS-EL-MISS-COUNT (WS-ELIG-LIST-IDX)   TO RES-MISS-COUNT.
048700     MOVE TBL-SCH-CATEGORY-CODE
048800         (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
048900         TO RES-CATEGORY.
049000     MOVE WS-EL-RANK (WS-ELIG-LIST-IDX)    TO RES-RANK.
049100     WRITE RESULT-RECORD.
049200*---------------------------------------------------------------*
049300 6000-PRINT-APPLICANT-BLOCK.
049400*---------------------------------------------------------------*
049500     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
049600         PERFORM 6900-PRINT-HEADING-LINES
049700     END-IF.
049800     MOVE APP-ID                  TO HD-APP-ID.
049900     MOVE APP-AGE                 TO HD-APP-AGE.
050000     MOVE APP-STATE               TO HD-APP-STATE.
050100     MOVE APP-EDU-LEVEL           TO HD-APP-EDU-LEVEL.
050200     MOVE APP-CATEGORY            TO HD-APP-CATEGORY.
050300     MOVE APP-GENDER              TO HD-APP-GENDER.
050400     MOVE APP-OCCUPATION          TO HD-APP-OCCUPATION.
050500     MOVE WS-HEADER-LINE          TO PRINT-RECORD.
050600     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
050700     ADD LINE-SPACEING            TO LINE-COUNT.
050800     IF WS-ELIGIBLE-COUNT GREATER THAN ZERO
050900         PERFORM 6100-PRINT-ONE-ELIGIBLE-SCHEME
051000             VARYING WS-ELIG-LIST-IDX FROM 1 BY 1
051100             UNTIL WS-ELIG-LIST-IDX GREATER THAN WS-ELIGIBLE-COUNT
051200         MOVE WS-ELIGIBLE-COUNT   TO TL-COUNT
051300         MOVE ' ELIGIBLE SCHEME(S) FOUND FOR THIS APPLICANT'
051400             TO TL-ELIGIBLE-TEXT
051500     ELSE
051600         MOVE SPACES              TO TL-COUNT
051700         MOVE 'NO ELIGIBLE SCHEMES FOUND FOR THIS APPLICANT'
051800             TO TL-ELIGIBLE-TEXT
051900     END-IF.
052000     MOVE WS-TRAILER-LINE         TO PRINT-RECORD.
052100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
052200     ADD LINE-SPACEING            TO LINE-COUNT.
052300*---------------------------------------------------------------*
052400 6100-PRINT-ONE-ELIGIBLE-SCHEME.
052500*---------------------------------------------------------------*
052600     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
052700         PERFORM 6900-PRINT-HEADING-LINES
052800     END-IF.
052900     MOVE APP-ID                  TO DL-APP-ID.
053000     MOVE WS-EL-RANK (WS-ELIG-LIST-IDX)        TO DL-RANK.
053100     MOVE TBL-SCH-ID (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
053200                                  TO DL-SCH-ID.
053300     MOVE TBL-SCH-NAME (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
053400                                  TO DL-SCH-NAME.
053500     MOVE TBL-SCH-CATEGORY-CODE
053600         (WS-EL-SCH-INDEX (WS-ELIG-LIST-IDX))
053700                                  TO DL-CATEGORY.
053800     MOVE WS-EL-MATCH-COUNT (WS-ELIG-LIST-IDX)  TO DL-MATCH-COUNT.
053900     MOVE WS-EL-CONFIDENCE (WS-ELIG-LIST-IDX)   TO DL-CONFIDENCE.
054000     MOVE WS-DETAIL-LINE          TO PRINT-RECORD.
054100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
054200     ADD LINE-SPACEING            TO LINE-COUNT.
054300     PERFORM 6200-PRINT-EXPLAIN-LINES
054400         VARYING ELIG-EXPLAIN-IDX FROM 1 BY 1
054500         UNTIL ELIG-EXPLAIN-IDX GREATER THAN
054600             WS-EL-EXPLAIN-COUNT (WS-ELIG-LIST-IDX).
054700*---------------------------------------------------------------*
054800 6200-PRINT-EXPLAIN-LINES.
054900*---------------------------------------------------------------*
055000     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
055100         PERFORM 6900-PRINT-HEADING-LINES
055200     END-IF.
055300     MOVE WS-EL-EXPLAIN-LINE (WS-ELIG-LIST-IDX, ELIG-EXPLAIN-IDX)
055400                                  TO EP-EXPLAIN-TEXT.
055500     MOVE WS-EXPLAIN-PRINT-LINE   TO PRINT-RECORD.
055600     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
055700     ADD LINE-SPACEING            TO LINE-COUNT.
055800*---------------------------------------------------------------*
055900 6900-PRINT-HEADING-LINES.
056000*---------------------------------------------------------------*
056100     ADD 1                        TO PAGE-COUNT.
056200     MOVE PAGE-COUNT              TO HL1-PAGE-NUM.
056300     MOVE HEADING-LINE-1          TO PRINT-RECORD.
056400     WRITE PRINT-RECORD AFTER ADVANCING C01.
056500     MOVE HEADING-LINE-2          TO PRINT-RECORD.
056600     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
056700     MOVE HEADING-LINE-3          TO PRINT-RECORD.
056800     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
056900     MOVE 6                       TO LINE-COUNT.
057000*---------------------------------------------------------------*
057100 7000-CLOSE-FILES.
057200*---------------------------------------------------------------*
057300     CLOSE APPLICANT-FILE.
057400     CLOSE RESULTS-FILE.
057500     CLOSE REPORT-FILE.
057600*---------------------------------------------------------------*
057700 8000-PRINT-GRAND-TOTALS.
057800*---------------------------------------------------------------*
057900     MOVE 'APPLICANTS PROCESSED .......... '  TO TOT-LITERAL.
058000     MOVE WS-APPLICANTS-READ      TO TOT-VALUE.
058100     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
058200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
058300     MOVE 'APPLICANTS WITH 1+ ELIGIBLE .... '  TO TOT-LITERAL.
058400     MOVE WS-APPLICANTS-WITH-ELIGIBLE TO TOT-VALUE.
058500     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
058600     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
058700     MOVE 'TOTAL ELIGIBLE APPLICANT-SCHEME PAIRS' TO TOT-LITERAL.
058800     MOVE WS-TOTAL-ELIGIBLE-PAIRS TO TOT-VALUE.
058900     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
059000     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
059100*---------------------------------------------------------------*
059200 9000-PRINT-STATISTICS-SECTION.
059300*---------------------------------------------------------------*
059400     MOVE 'SCHEMES LOADED ................ '  TO TOT-LITERAL.
059500     MOVE STAT-TOTAL-SCHEMES      TO TOT-VALUE.
059600     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
059700     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
059800     MOVE 'SCHEMES REJECTED AT LOAD TIME .. '  TO TOT-LITERAL.
059900     MOVE SCHEME-REJECT-COUNT     TO TOT-VALUE.
060000     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
060100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
060200     MOVE 'SCHEMES WITH A TRANSLATION ..... '  TO TOT-LITERAL.
060300     MOVE STAT-WITH-TRANSLATION   TO TOT-VALUE.
060400     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
060500     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
060600     MOVE 'SCHEMES WITH A DEADLINE ........ '  TO TOT-LITERAL.
060700     MOVE STAT-WITH-DEADLINE      TO TOT-VALUE.
060800     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
060900     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
061000     MOVE 'SCHEMES WITH AN AGE RESTRICTION . '  TO TOT-LITERAL.
061100     MOVE STAT-WITH-AGE-RESTRICT  TO TOT-VALUE.
061200     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
061300     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
061400     MOVE 'SCHEMES WITH AN INCOME CEILING .. ' TO TOT-LITERAL.
061500     MOVE STAT-WITH-INCOME-RESTRICT TO TOT-VALUE.
061600     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
061700     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
061800     MOVE 'SCHEMES WITH A CATEGORY RESTRICT ' TO TOT-LITERAL.
061900     MOVE STAT-WITH-CATEGORY-RESTRICT TO TOT-VALUE.
062000     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
062100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
062200     MOVE 'SCHEMES WITH A STATE RESTRICTION ' TO TOT-LITERAL.
062300     MOVE STAT-WITH-STATE-RESTRICT TO TOT-VALUE.
062400     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
062500     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
062600     MOVE 'DISTINCT STATES NAMED IN A RESTRICT' TO TOT-LITERAL.
062700     MOVE STAT-STATE-COUNT        TO TOT-VALUE.
062800     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
062900     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
063000     PERFORM 9100-PRINT-ONE-CATEGORY-COUNT
063100         VARYING WS-CAT-STAT-IDX FROM 1 BY 1
063200         UNTIL WS-CAT-STAT-IDX GREATER THAN 7.
063300*---------------------------------------------------------------*
063400 9100-PRINT-ONE-CATEGORY-COUNT.
063500*---------------------------------------------------------------*
063600     STRING 'SCHEMES CLASSIFIED ' DELIMITED SIZE
063700             WS-CAT-STAT-CODE (WS-CAT-STAT-IDX) DELIMITED BY SPACE
063800             ' .......'                          DELIMITED SIZE
063900         INTO TOT-LITERAL.
064000     MOVE WS-CAT-STAT-COUNT (WS-CAT-STAT-IDX) TO TOT-VALUE.
064100     MOVE WS-TOTAL-LINE           TO PRINT-RECORD.
064200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
064300*---------------------------------------------------------------*
064400 9900-INVALID-FILE-STATUS.
064500*---------------------------------------------------------------*
064600     DISPLAY ERROR-DISPLAY-LINE.
064700*---------------------------------------------------------------*
064800*    COMMON EXIT - 2000-OPEN-FILES JUMPS HERE DIRECTLY ON A BAD
064900*    OPEN SO WE DO NOT WORK A FILE THAT NEVER GOT OPENED.  MAIN
065000*    PARAGRAPH FALLS INTO THE SAME SPOT WHEN THE RUN FINISHES
065100*    NORMALLY.
065200*---------------------------------------------------------------*
065300 9999-PROGRAM-END.
065400*---------------------------------------------------------------*
065500     GOBACK.
