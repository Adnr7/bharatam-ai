000100*===============================================================*
000200* PROGRAM NAME:    ELIGCHK
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/18/88 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4402.  ONE SCHEME AGAINST ONE
001000*                          APPLICANT, SEVEN CRITERIA, CONFIDENCE
001100*                          SCORE AND EXPLANATION LINES.
001200* 09/14/93 R PATEL         CR-4481 - INCOME RANGE CODE NOT ON
001300*                          THE TABLE WAS COMING BACK ELIGIBLE.
001400*                          CHANGED DEFAULT TO UNLIMITED SO AN
001500*                          UNRECOGNIZED CODE ALWAYS FAILS A
001600*                          CEILING.
001700* 11/02/95 R PATEL         CR-4502 - CONFIDENCE WAS TRUNCATING
001800*                          INSTEAD OF ROUNDING.  ADDED ROUNDED
001900*                          CLAUSE ON THE DIVIDE.
002000* 01/09/99 R PATEL         CR-4516 - YEAR 2000 REVIEW OF THIS
002100*                          PROGRAM.  NO DATE FIELDS PRESENT.
002200*                          NO CHANGE REQUIRED.
002300* 06/23/03 R PATEL         CR-4519 - EXPLANATION WAS PRINTING A
002400*                          MATCHED-CRITERION LINE FOR A SCHEME
002500*                          THAT FAILED LATER ON.  REWORKED TO
002600*                          TRACK MATCH/MISS PER CRITERION IN A
002700*                          TABLE AND ONLY EMIT THE SIDE THAT
002800*                          MATCHES THE OVERALL RESULT.
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ELIGCHK.
003200 AUTHOR.        DAVID QUINTERO.
003300 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
003400 DATE-WRITTEN.  02/18/1988.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000* THE INCOME TABLE IS CARRIED AS A SMALL SEARCH TABLE RATHER
005100* THAN A STRING OF IF STATEMENTS - ONE MORE RANGE CODE EVER
005200* GETS ADDED, IT IS ONE MORE LINE HERE, NOT A NEW IF.
005300*---------------------------------------------------------------*
005400 01  WS-INCOME-TABLE.
005500     05  FILLER.
005600         10  FILLER                  PIC X(12) VALUE 'BELOW-1L'.
005700         10  FILLER                  PIC 9(09) VALUE 100000.
005800     05  FILLER.
005900         10  FILLER                  PIC X(12) VALUE '1-3L'.
006000         10  FILLER                  PIC 9(09) VALUE 300000.
006100     05  FILLER.
006200         10  FILLER                  PIC X(12) VALUE '3-5L'.
006300         10  FILLER                  PIC 9(09) VALUE 500000.
006400     05  FILLER.
006500         10  FILLER                  PIC X(12) VALUE '5-8L'.
006600         10  FILLER                  PIC 9(09) VALUE 800000.
006700     05  FILLER.
006800         10  FILLER                  PIC X(12) VALUE 'ABOVE-8L'.
006900         10  FILLER                  PIC 9(09) VALUE 999999999.
007000 01  WS-INCOME-TABLE-R REDEFINES WS-INCOME-TABLE.
007100     05  WS-INCOME-ROW OCCURS 5 TIMES
007200                       INDEXED BY WS-INCOME-IDX.
007300         10  WS-INCOME-ROW-CODE      PIC X(12).
007400         10  WS-INCOME-ROW-AMOUNT    PIC 9(09).
007500*---------------------------------------------------------------*
007600 01  WS-APPLICANT-INCOME-AMT         PIC 9(09) USAGE COMP.
007700 01  WS-FOUND-SW                      PIC X(01) VALUE 'N'.
007800     88  WS-FOUND                         VALUE 'Y'.
007900 01  WS-TOTAL-CRITERIA                PIC S9(04) USAGE COMP.
008000*---------------------------------------------------------------*
008100*    ONE SLOT PER CRITERION, FIXED EVALUATION ORDER - AGE,
008200*    STATE, EDUCATION, INCOME, CATEGORY, GENDER, OCCUPATION.
008300*    WS-CRIT-RESULT IS SPACE UNTIL THE CRITERION IS EVALUATED,
008400*    THEN 'M' FOR MATCHED OR 'X' FOR MISSED.
008500*---------------------------------------------------------------*
008600 01  WS-CRITERIA-TABLE.
008700     05  WS-CRITERION OCCURS 7 TIMES
008800                      INDEXED BY WS-CRIT-IDX.
008900         10  WS-CRIT-RESULT              PIC X(01) VALUE SPACE.
009000         10  WS-CRIT-NOTE                PIC X(60) VALUE SPACES.
009100 01  WS-CRIT-AGE                      PIC S9(04) COMP VALUE 1.
009200 01  WS-CRIT-STATE                    PIC S9(04) COMP VALUE 2.
009300 01  WS-CRIT-EDUCATION                 PIC S9(04) COMP VALUE 3.
009400 01  WS-CRIT-INCOME                   PIC S9(04) COMP VALUE 4.
009500 01  WS-CRIT-CATEGORY                 PIC S9(04) COMP VALUE 5.
009600 01  WS-CRIT-GENDER                   PIC S9(04) COMP VALUE 6.
009700 01  WS-CRIT-OCCUPATION                PIC S9(04) COMP VALUE 7.
009800*===============================================================*
009900 LINKAGE SECTION.
010000*---------------------------------------------------------------*
010100*    SCHEME SIDE OF THE CALL - ONE ROW OF THE SCHEME TABLE.
010200*    THE LAYOUT MATCHES TBL-SCH-xxx IN COPYLIB-SCHEMET EXCEPT
010300*    THE NAME/DESC/BENEFITS/DEADLINE/TRANSLATION FIELDS, WHICH
010400*    THIS PROGRAM DOES NOT NEED AND WHICH THE CALLER DOES NOT
010500*    PASS.  THE STATE, EDUCATION, CATEGORY AND OCCUPATION LISTS
010600*    ARE EACH REDEFINED AS A SMALL TABLE SO THE 1000-SERIES
010700*    PARAGRAPHS CAN SEARCH THEM INSTEAD OF UNSTRING-ING THEM.
010800*---------------------------------------------------------------*
010900 01  SCHEME-NAME                   PIC X(60).
011000 01  SCH-MIN-AGE                   PIC 9(03).
011100 01  SCH-MIN-AGE-FLAG              PIC X(01).
011200     88  MIN-AGE-RESTRICTED            VALUE 'Y'.
011300 01  SCH-MAX-AGE                   PIC 9(03).
011400 01  SCH-MAX-AGE-FLAG              PIC X(01).
011500     88  MAX-AGE-RESTRICTED            VALUE 'Y'.
011600 01  SCH-STATES                    PIC X(60).
011700 01  SCH-STATES-TBL REDEFINES SCH-STATES.
011800     05  STATE-ROW OCCURS 4 TIMES
011900                      INDEXED BY STATE-IDX  PIC X(15).
012000 01  SCH-EDU-LEVELS                PIC X(36).
012100 01  SCH-EDU-TBL REDEFINES SCH-EDU-LEVELS.
012200     05  EDU-ROW OCCURS 3 TIMES
012300                    INDEXED BY EDU-IDX      PIC X(12).
012400 01  SCH-INCOME-MAX                PIC 9(09).
012500 01  SCH-INCOME-FLAG               PIC X(01).
012600     88  INCOME-RESTRICTED             VALUE 'Y'.
012700 01  SCH-CATEGORIES                PIC X(24).
012800 01  SCH-CAT-TBL REDEFINES SCH-CATEGORIES.
012900     05  CAT-ROW OCCURS 4 TIMES
013000                    INDEXED BY CAT-IDX      PIC X(06).
013100 01  SCH-GENDER                    PIC X(06).
013200 01  SCH-OCCUPATIONS               PIC X(36).
013300 01  SCH-OCC-TBL REDEFINES SCH-OCCUPATIONS.
013400     05  OCC-ROW OCCURS 3 TIMES
013500                    INDEXED BY OCC-IDX      PIC X(12).
013600*---------------------------------------------------------------*
013700*    APPLICANT SIDE OF THE CALL.
013800*---------------------------------------------------------------*
013900 01  APP-AGE                       PIC 9(03).
014000 01  APP-AGE-FLAG                  PIC X(01).
014100     88  APP-AGE-KNOWN                 VALUE 'Y'.
014200 01  APP-STATE                     PIC X(15).
014300 01  APP-EDU-LEVEL                 PIC X(12).
014400 01  APP-INCOME-RANGE              PIC X(12).
014500 01  APP-CATEGORY                  PIC X(06).
014600 01  APP-GENDER                    PIC X(06).
014700 01  APP-OCCUPATION                PIC X(12).
014800*---------------------------------------------------------------*
014900*    RESULT SIDE OF THE CALL.
015000*---------------------------------------------------------------*
015100 COPY ELIGRSA.
015200*===============================================================*
015300 PROCEDURE DIVISION USING SCHEME-NAME SCH-MIN-AGE
015400     SCH-MIN-AGE-FLAG SCH-MAX-AGE SCH-MAX-AGE-FLAG
015500     SCH-STATES SCH-EDU-LEVELS SCH-INCOME-MAX
015600     SCH-INCOME-FLAG SCH-CATEGORIES SCH-GENDER
015700     SCH-OCCUPATIONS APP-AGE APP-AGE-FLAG APP-STATE
015800     APP-EDU-LEVEL APP-INCOME-RANGE APP-CATEGORY
015900     APP-GENDER APP-OCCUPATION ELIG-RESULT-AREA.
016000*---------------------------------------------------------------*
016100 0000-MAIN-PARAGRAPH.
016200*---------------------------------------------------------------*
016300     MOVE 'Y'                         TO ELIG-ELIGIBLE-FLAG.
016400     MOVE ZERO                        TO ELIG-MATCH-COUNT
016500                                          ELIG-MISS-COUNT
016600                                          ELIG-EXPLAIN-COUNT.
016700     PERFORM 0010-RESET-CRITERION VARYING WS-CRIT-IDX FROM 1 BY 1
016800         UNTIL WS-CRIT-IDX GREATER THAN 7.
016900     PERFORM 1000-CHECK-AGE.
017000     PERFORM 1100-CHECK-STATE.
017100     PERFORM 1200-CHECK-EDUCATION.
017200     PERFORM 1300-CHECK-INCOME.
017300     PERFORM 1400-CHECK-CATEGORY.
017400     PERFORM 1500-CHECK-GENDER
017500         THRU 1600-CHECK-OCCUPATION.
017600     PERFORM 2000-COMPUTE-CONFIDENCE.
017700     PERFORM 3000-BUILD-EXPLANATION.
017800     GOBACK.
017900*---------------------------------------------------------------*
018000 0010-RESET-CRITERION.
018100*---------------------------------------------------------------*
018200     MOVE SPACE                       TO WS-CRIT-RESULT
018300                                          (WS-CRIT-IDX).
018400     MOVE SPACES                      TO WS-CRIT-NOTE
018500                                          (WS-CRIT-IDX).
018600*---------------------------------------------------------------*
018700 1000-CHECK-AGE.
018800*---------------------------------------------------------------*
018900*    RESTRICTED WHEN EITHER BOUND FLAG IS 'Y'.  BOTH BOUNDS
019000*    ARE TESTED INDEPENDENTLY - A SCHEME WITH A BAD MIN AND A
019100*    BAD MAX BOTH SET COUNTS TWO MISSES, NOT ONE, PER CR-4402.
019200*    THE TABLE SLOT ONLY RECORDS THE FIRST FAILURE FOUND.
019300*---------------------------------------------------------------*
019400     IF MIN-AGE-RESTRICTED OR MAX-AGE-RESTRICTED
019500         IF NOT APP-AGE-KNOWN
019600             ADD 1                    TO ELIG-MISS-COUNT
019700             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
019800             MOVE 'X'                 TO WS-CRIT-RESULT
019900                                          (WS-CRIT-AGE)
020000             MOVE 'AGE INFORMATION REQUIRED'
020100                                       TO WS-CRIT-NOTE
020200                                          (WS-CRIT-AGE)
020300         ELSE
020400             IF MIN-AGE-RESTRICTED
020500                 AND APP-AGE LESS THAN SCH-MIN-AGE
020600                 ADD 1                TO ELIG-MISS-COUNT
020700                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
020800                 MOVE 'X'             TO WS-CRIT-RESULT
020900                                          (WS-CRIT-AGE)
021000                 STRING 'MINIMUM AGE REQUIREMENT '
021100                         DELIMITED SIZE
021200                     SCH-MIN-AGE    DELIMITED SIZE
021300                     INTO WS-CRIT-NOTE (WS-CRIT-AGE)
021400             END-IF
021500             IF MAX-AGE-RESTRICTED
021600                 AND APP-AGE GREATER THAN SCH-MAX-AGE
021700                 ADD 1                TO ELIG-MISS-COUNT
021800                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
021900                 IF WS-CRIT-RESULT (WS-CRIT-AGE) NOT EQUAL 'X'
022000                     MOVE 'X'         TO WS-CRIT-RESULT
022100                                          (WS-CRIT-AGE)
022200                     STRING 'MAXIMUM AGE REQUIREMENT '
022300                             DELIMITED SIZE
022400                         SCH-MAX-AGE DELIMITED SIZE
022500                         INTO WS-CRIT-NOTE (WS-CRIT-AGE)
022600                 END-IF
022700             END-IF
022800             IF WS-CRIT-RESULT (WS-CRIT-AGE) EQUAL SPACE
022900                 ADD 1                TO ELIG-MATCH-COUNT
023000                 MOVE 'M'             TO WS-CRIT-RESULT
023100                                          (WS-CRIT-AGE)
023200                 MOVE 'AGE WITHIN RANGE'
023300                                       TO WS-CRIT-NOTE
023400                                          (WS-CRIT-AGE)
023500             END-IF
023600         END-IF
023700     END-IF.
023800*---------------------------------------------------------------*
023900 1100-CHECK-STATE.
024000*---------------------------------------------------------------*
024100     IF SCH-STATES NOT EQUAL SPACES
024200         IF APP-STATE EQUAL SPACES
024300             ADD 1                    TO ELIG-MISS-COUNT
024400             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
024500             MOVE 'X'               TO WS-CRIT-RESULT
024600                                        (WS-CRIT-STATE)
024700             MOVE 'STATE INFORMATION REQUIRED'
024800                                     TO WS-CRIT-NOTE
024900                                        (WS-CRIT-STATE)
025000         ELSE
025100             MOVE 'N'                 TO WS-FOUND-SW
025200             PERFORM 1105-SEARCH-STATE-LIST VARYING STATE-IDX
025300                 FROM 1 BY 1 UNTIL STATE-IDX GREATER THAN 4
025400                 OR WS-FOUND
025500             IF WS-FOUND
025600                 ADD 1                TO ELIG-MATCH-COUNT
025700                 MOVE 'M'           TO WS-CRIT-RESULT
025800                                        (WS-CRIT-STATE)
025900                 STRING 'STATE MATCHES ' DELIMITED SIZE
026000                     APP-STATE     DELIMITED SIZE
026100                     INTO WS-CRIT-NOTE (WS-CRIT-STATE)
026200             ELSE
026300                 ADD 1                TO ELIG-MISS-COUNT
026400                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
026500                 MOVE 'X'           TO WS-CRIT-RESULT
026600                                        (WS-CRIT-STATE)
026700                 MOVE 'STATE NOT ON SCHEME LIST'
026800                                     TO WS-CRIT-NOTE
026900                                        (WS-CRIT-STATE)
027000             END-IF
027100         END-IF
027200     END-IF.
027300*---------------------------------------------------------------*
027400 1105-SEARCH-STATE-LIST.
027500*---------------------------------------------------------------*
027600     IF STATE-ROW (STATE-IDX) EQUAL APP-STATE
027700         MOVE 'Y'                     TO WS-FOUND-SW.
027800*---------------------------------------------------------------*
027900 1200-CHECK-EDUCATION.
028000*---------------------------------------------------------------*
028100     IF SCH-EDU-LEVELS NOT EQUAL SPACES
028200         IF APP-EDU-LEVEL EQUAL SPACES
028300             ADD 1                    TO ELIG-MISS-COUNT
028400             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
028500             MOVE 'X'           TO WS-CRIT-RESULT
028600                                    (WS-CRIT-EDUCATION)
028700             MOVE 'EDUCATION INFORMATION REQUIRED'
028800                                 TO WS-CRIT-NOTE
028900                                    (WS-CRIT-EDUCATION)
029000         ELSE
029100             MOVE 'N'                 TO WS-FOUND-SW
029200             PERFORM 1205-SEARCH-EDU-LIST VARYING EDU-IDX
029300                 FROM 1 BY 1 UNTIL EDU-IDX GREATER THAN 3
029400                 OR WS-FOUND
029500             IF WS-FOUND
029600                 ADD 1                TO ELIG-MATCH-COUNT
029700                 MOVE 'M'       TO WS-CRIT-RESULT
029800                                    (WS-CRIT-EDUCATION)
029900                 STRING 'EDUCATION MATCHES ' DELIMITED SIZE
030000                     APP-EDU-LEVEL DELIMITED SIZE
030100                     INTO WS-CRIT-NOTE (WS-CRIT-EDUCATION)
030200             ELSE
030300                 ADD 1                TO ELIG-MISS-COUNT
030400                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
030500                 MOVE 'X'       TO WS-CRIT-RESULT
030600                                    (WS-CRIT-EDUCATION)
030700                 MOVE 'EDUCATION LEVEL NOT ON SCHEME LIST'
030800                                 TO WS-CRIT-NOTE
030900                                    (WS-CRIT-EDUCATION)
031000             END-IF
031100         END-IF
031200     END-IF.
031300*---------------------------------------------------------------*
031400 1205-SEARCH-EDU-LIST.
031500*---------------------------------------------------------------*
031600     IF EDU-ROW (EDU-IDX) EQUAL APP-EDU-LEVEL
031700         MOVE 'Y'                     TO WS-FOUND-SW.
031800*---------------------------------------------------------------*
031900 1300-CHECK-INCOME.
032000*---------------------------------------------------------------*
032100     IF INCOME-RESTRICTED
032200         IF APP-INCOME-RANGE EQUAL SPACES
032300             ADD 1                    TO ELIG-MISS-COUNT
032400             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
032500             MOVE 'X'           TO WS-CRIT-RESULT (WS-CRIT-INCOME)
032600             MOVE 'INCOME INFORMATION REQUIRED'
032700                                 TO WS-CRIT-NOTE (WS-CRIT-INCOME)
032800         ELSE
032900             PERFORM 1310-LOOKUP-INCOME-AMOUNT
033000             IF WS-APPLICANT-INCOME-AMT GREATER THAN
033100                                        SCH-INCOME-MAX
033200                 ADD 1                TO ELIG-MISS-COUNT
033300                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
033400                 MOVE 'X'       TO WS-CRIT-RESULT (WS-CRIT-INCOME)
033500                 STRING 'MAXIMUM INCOME LIMIT ' DELIMITED SIZE
033600                     SCH-INCOME-MAX DELIMITED SIZE
033700                     INTO WS-CRIT-NOTE (WS-CRIT-INCOME)
033800             ELSE
033900                 ADD 1                TO ELIG-MATCH-COUNT
034000                 MOVE 'M'       TO WS-CRIT-RESULT (WS-CRIT-INCOME)
034100                 MOVE 'INCOME WITHIN LIMIT'
034200                                 TO WS-CRIT-NOTE (WS-CRIT-INCOME)
034300             END-IF
034400         END-IF
034500     END-IF.
034600*---------------------------------------------------------------*
034700 1310-LOOKUP-INCOME-AMOUNT.
034800*---------------------------------------------------------------*
034900*    A CODE NOT ON THE TABLE (CR-4481) FALLS OUT OF THE LOOP
035000*    WITH WS-FOUND-SW STILL 'N' AND IS TREATED AS UNLIMITED,
035100*    SO IT FAILS ANY CEILING.
035200*---------------------------------------------------------------*
035300     MOVE 'N'                         TO WS-FOUND-SW.
035400     MOVE 999999999                   TO WS-APPLICANT-INCOME-AMT.
035500     PERFORM 1315-SEARCH-INCOME-TABLE VARYING WS-INCOME-IDX
035600         FROM 1 BY 1 UNTIL WS-INCOME-IDX GREATER THAN 5
035700         OR WS-FOUND.
035800*---------------------------------------------------------------*
035900 1315-SEARCH-INCOME-TABLE.
036000*---------------------------------------------------------------*
036100     IF WS-INCOME-ROW-CODE (WS-INCOME-IDX) EQUAL APP-INCOME-RANGE
036200         MOVE WS-INCOME-ROW-AMOUNT (WS-INCOME-IDX)
036300                                   TO WS-APPLICANT-INCOME-AMT
036400         MOVE 'Y'                     TO WS-FOUND-SW.
036500*---------------------------------------------------------------*
036600 1400-CHECK-CATEGORY.
036700*---------------------------------------------------------------*
036800     IF SCH-CATEGORIES NOT EQUAL SPACES
036900         IF APP-CATEGORY EQUAL SPACES
037000             ADD 1                    TO ELIG-MISS-COUNT
037100             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
037200             MOVE 'X'         TO WS-CRIT-RESULT (WS-CRIT-CATEGORY)
037300             MOVE 'CATEGORY INFORMATION REQUIRED'
037400                               TO WS-CRIT-NOTE (WS-CRIT-CATEGORY)
037500         ELSE
037600             MOVE 'N'                 TO WS-FOUND-SW
037700             PERFORM 1405-SEARCH-CAT-LIST VARYING CAT-IDX
037800                 FROM 1 BY 1 UNTIL CAT-IDX GREATER THAN 4
037900                 OR WS-FOUND
038000             IF WS-FOUND
038100                 ADD 1                TO ELIG-MATCH-COUNT
038200                 MOVE 'M'     TO WS-CRIT-RESULT (WS-CRIT-CATEGORY)
038300                 STRING 'CATEGORY MATCHES ' DELIMITED SIZE
038400                     APP-CATEGORY  DELIMITED SIZE
038500                     INTO WS-CRIT-NOTE (WS-CRIT-CATEGORY)
038600             ELSE
038700                 ADD 1                TO ELIG-MISS-COUNT
038800                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
038900                 MOVE 'X'     TO WS-CRIT-RESULT (WS-CRIT-CATEGORY)
039000                 MOVE 'CATEGORY NOT ON SCHEME LIST'
039100                               TO WS-CRIT-NOTE (WS-CRIT-CATEGORY)
039200             END-IF
039300         END-IF
039400     END-IF.
039500*---------------------------------------------------------------*
039600 1405-SEARCH-CAT-LIST.
039700*---------------------------------------------------------------*
039800     IF CAT-ROW (CAT-IDX) EQUAL APP-CATEGORY
039900         MOVE 'Y'                     TO WS-FOUND-SW.
040000*---------------------------------------------------------------*
040100 1500-CHECK-GENDER.
040200*---------------------------------------------------------------*
040300     IF SCH-GENDER NOT EQUAL SPACES
040400         IF APP-GENDER EQUAL SPACES
040500             ADD 1                    TO ELIG-MISS-COUNT
040600             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
040700             MOVE 'X'           TO WS-CRIT-RESULT (WS-CRIT-GENDER)
040800             MOVE 'GENDER INFORMATION REQUIRED'
040900                                 TO WS-CRIT-NOTE (WS-CRIT-GENDER)
041000         ELSE
041100             IF APP-GENDER EQUAL SCH-GENDER
041200                 ADD 1                TO ELIG-MATCH-COUNT
041300                 MOVE 'M'       TO WS-CRIT-RESULT (WS-CRIT-GENDER)
041400                 MOVE 'GENDER MATCHES SCHEME REQUIREMENT'
041500                                 TO WS-CRIT-NOTE (WS-CRIT-GENDER)
041600             ELSE
041700                 ADD 1                TO ELIG-MISS-COUNT
041800                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
041900                 MOVE 'X'       TO WS-CRIT-RESULT (WS-CRIT-GENDER)
042000                 MOVE 'GENDER DOES NOT MATCH REQUIREMENT'
042100                                 TO WS-CRIT-NOTE (WS-CRIT-GENDER)
042200             END-IF
042300         END-IF
042400     END-IF.
042500*---------------------------------------------------------------*
042600 1600-CHECK-OCCUPATION.
042700*---------------------------------------------------------------*
042800     IF SCH-OCCUPATIONS NOT EQUAL SPACES
042900         IF APP-OCCUPATION EQUAL SPACES
043000             ADD 1                    TO ELIG-MISS-COUNT
043100             MOVE 'N'                 TO ELIG-ELIGIBLE-FLAG
043200             MOVE 'X'       TO WS-CRIT-RESULT (WS-CRIT-OCCUPATION)
043300             MOVE 'OCCUPATION INFORMATION REQUIRED'
043400                             TO WS-CRIT-NOTE (WS-CRIT-OCCUPATION)
043500         ELSE
043600             MOVE 'N'                 TO WS-FOUND-SW
043700             PERFORM 1605-SEARCH-OCC-LIST VARYING OCC-IDX
043800                 FROM 1 BY 1 UNTIL OCC-IDX GREATER THAN 3
043900                 OR WS-FOUND
044000             IF WS-FOUND
044100                 ADD 1                TO ELIG-MATCH-COUNT
044200                 MOVE 'M'   TO WS-CRIT-RESULT (WS-CRIT-OCCUPATION)
044300                 STRING 'OCCUPATION MATCHES ' DELIMITED SIZE
044400                     APP-OCCUPATION DELIMITED SIZE
044500                     INTO WS-CRIT-NOTE (WS-CRIT-OCCUPATION)
044600             ELSE
044700                 ADD 1                TO ELIG-MISS-COUNT
044800                 MOVE 'N'             TO ELIG-ELIGIBLE-FLAG
044900                 MOVE 'X'   TO WS-CRIT-RESULT (WS-CRIT-OCCUPATION)
045000                 MOVE 'OCCUPATION NOT ON SCHEME LIST'
045100                             TO WS-CRIT-NOTE (WS-CRIT-OCCUPATION)
045200             END-IF
045300         END-IF
045400     END-IF.
045500*---------------------------------------------------------------*
045600 1605-SEARCH-OCC-LIST.
045700*---------------------------------------------------------------*
045800     IF OCC-ROW (OCC-IDX) EQUAL APP-OCCUPATION
045900         MOVE 'Y'                     TO WS-FOUND-SW.
046000*---------------------------------------------------------------*
046100 2000-COMPUTE-CONFIDENCE.
046200*---------------------------------------------------------------*
046300*    CR-4502 - ROUNDED CLAUSE ADDED SO 2 OF 3 COMES BACK .67,
046400*    NOT .66.  A SCHEME WITH NO RESTRICTIONS AT ALL (BOTH
046500*    COUNTS ZERO) SCORES 0.00 AND STAYS ELIGIBLE.
046600*---------------------------------------------------------------*
046700     COMPUTE WS-TOTAL-CRITERIA = ELIG-MATCH-COUNT
046800                                 + ELIG-MISS-COUNT.
046900     IF WS-TOTAL-CRITERIA EQUAL ZERO
047000         MOVE ZERO                    TO ELIG-CONFIDENCE
047100     ELSE
047200         COMPUTE ELIG-CONFIDENCE ROUNDED =
047300             ELIG-MATCH-COUNT / WS-TOTAL-CRITERIA
047400     END-IF.
047500*---------------------------------------------------------------*
047600 3000-BUILD-EXPLANATION.
047700*---------------------------------------------------------------*
047800*    CR-4519 - HEADER LINE FIRST, THEN ONE LINE FOR EACH
047900*    CRITERION WHOSE RESULT SLOT MATCHES THE OVERALL VERDICT -
048000*    'M' LINES WHEN ELIGIBLE, 'X' LINES WHEN NOT.  A SLOT THAT
048100*    WAS NEVER RESTRICTED (STILL SPACE) IS SKIPPED EITHER WAY.
048200*    CAPPED AT THE 10 LINES ELIG-EXPLAIN-LINE CAN HOLD.
048300*---------------------------------------------------------------*
048400     MOVE 1                           TO ELIG-EXPLAIN-COUNT.
048500     IF ELIG-IS-ELIGIBLE
048600         STRING 'YOU ARE ELIGIBLE FOR ' DELIMITED SIZE
048700             SCHEME-NAME            DELIMITED SIZE
048800             INTO ELIG-EXPLAIN-LINE (1)
048900     ELSE
049000         STRING 'NOT ELIGIBLE FOR ' DELIMITED SIZE
049100             SCHEME-NAME            DELIMITED SIZE
049200             INTO ELIG-EXPLAIN-LINE (1)
049300     END-IF.
049400     PERFORM 3010-ADD-EXPLAIN-LINE VARYING WS-CRIT-IDX FROM 1 BY 1
049500         UNTIL WS-CRIT-IDX GREATER THAN 7
049600         OR ELIG-EXPLAIN-COUNT GREATER THAN 9.
049700*---------------------------------------------------------------*
049800 3010-ADD-EXPLAIN-LINE.
049900*---------------------------------------------------------------*
050000     IF (ELIG-IS-ELIGIBLE
050100         AND WS-CRIT-RESULT (WS-CRIT-IDX) EQUAL 'M')
050200         OR (NOT ELIG-IS-ELIGIBLE
050300         AND WS-CRIT-RESULT (WS-CRIT-IDX) EQUAL 'X')
050400         ADD 1                        TO ELIG-EXPLAIN-COUNT
050500         MOVE WS-CRIT-NOTE (WS-CRIT-IDX)
050600                                       TO ELIG-EXPLAIN-LINE
050700                                          (ELIG-EXPLAIN-COUNT)
050800     END-IF.
050900
