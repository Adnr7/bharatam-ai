000100*===============================================================*
000200* PROGRAM NAME:    PROFBLD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/89 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4407.  COMPANION TO CR-4405 (QSEQ)
001000*                          AND CR-4406 (PROFXT).  READS THE GUIDED
001100*                          SESSION EXTRACT - ONE RECORD PER ANSWER
001200*                          LINE, GROUPED BY APPLICANT ID - RUNS
001300*                          EACH ANSWER THROUGH PROFXT TO FILL IN
001400*                          WHATEVER PROFXT CAN LIFT OUT OF IT,
001500*                          THEN
001600*                          CALLS QSEQ SO THE NEXT QUESTION AND THE
001700*                          COMPLETENESS STATE ARE ALWAYS CURRENT
001800*                          AS
001900*                          OF THE LAST ANSWER LINE IN THE GROUP.
002000* 04/18/94 R PATEL         CR-4491 - SAME BUG AS QSEQ'S CR-4491.
002100*                          THE ASKED-FLAG GROUP WAS NOT BEING
002200*                          RESET
002300*                          BETWEEN APPLICANTS, SO THE SECOND
002400*                          APPLICANT IN THE EXTRACT FILE INHERITED
002500*                          THE FIRST APPLICANT'S ASKED FLAGS.  NOW
002600*                          RESET IN 4050-INITIALIZE-PROFILE AT THE
002700*                          START OF EVERY GROUP.
002800* 01/09/99 R PATEL         CR-4519 - YEAR 2000 REVIEW OF THIS
002900*                          PROGRAM.  NO DATE FIELDS PRESENT.
003000*                          NO CHANGE REQUIRED.
003100* 09/05/02 R PATEL         CR-4542 - THE INITIALIZE/OPEN-FILES
003200*                          PERFORM PAIR AND SEVERAL PROFXT-STYLE
003300*                          MOVE STATEMENTS RAN PAST COLUMN 72 ON
003400*                          THE LISTING PRINTER.  FOLDED THE PAIR
003500*                          INTO ONE PERFORM THRU AND ADDED
003600*                          CONTINUATION LINES WHERE NEEDED.
003700*===============================================================*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    PROFBLD.
004000 AUTHOR.        DAVID QUINTERO.
004100 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
004200 DATE-WRITTEN.  11/03/1989.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3096.
005100 OBJECT-COMPUTER. IBM-3096.
005200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*
005600 FILE-CONTROL.
005700     SELECT EXTRACT-FILE    ASSIGN TO EXTRDD
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS WS-EXTRACT-FILE-STATUS.
006000     SELECT REPORT-FILE     ASSIGN TO RPTDD
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS WS-REPORT-FILE-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  EXTRACT-FILE
006900     RECORDING MODE IS F.
007000     COPY EXTRCT.
007100*---------------------------------------------------------------*
007200 FD  REPORT-FILE
007300     RECORDING MODE IS F.
007400 01  PRINT-RECORD                    PIC X(132).
007500*---------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*---------------------------------------------------------------*
007800 01  WS-FILE-STATUS-GROUP.
007900     05  WS-EXTRACT-FILE-STATUS      PIC 9(02).
008000         88  WS-EXTRACT-FILE-OK          VALUE 00.
008100     05  WS-REPORT-FILE-STATUS        PIC 9(02).
008200         88  WS-REPORT-FILE-OK           VALUE 00.
008300*---------------------------------------------------------------*
008400*    BOTH FILE STATUSES REDEFINED AS ONE GROUP SO 9900-INVALID-
008500*    FILE-STATUS CAN DISPLAY THEM TOGETHER - SAME HABIT WELMAIN
008600*    USES ON ITS THREE FILE STATUSES.
008700*---------------------------------------------------------------*
008800 01  WS-ALL-FILE-STATUSES REDEFINES WS-FILE-STATUS-GROUP
008900                                  PIC X(04).
009000 01  WS-EOF-SW                    PIC X(01) VALUE 'N'.
009100     88  WS-EOF                       VALUE 'Y'.
009200 01  WS-CURRENT-APP-ID            PIC X(10).
009300*---------------------------------------------------------------*
009400*    THE PROFILE BEING BUILT UP FOR THE APPLICANT CURRENTLY IN
009500*    CONTROL, AND THE ASKED-QUESTION FLAGS QSEQ MAINTAINS AGAINST
009600*    IT.  BOTH LIVE IN COPYLIB-APPLCNT SO PROFXT AND QSEQ SEE THE
009700*    EXACT SAME LAYOUT WE DO.
009800*---------------------------------------------------------------*
009900 COPY APPLCNT.
010000*---------------------------------------------------------------*
010100*    QSEQ'S RESULT AREA - REFRESHED ON EVERY ANSWER LINE, SO AT
010200*    GROUP END IT REFLECTS THE STATE AS OF THE LAST LINE READ.
010300*---------------------------------------------------------------*
010400 COPY QSEQL.
010500*---------------------------------------------------------------*
010600 01  WS-APPLICANTS-PROCESSED       PIC S9(05) USAGE COMP VALUE 0.
010700 01  WS-ANSWER-LINES-READ          PIC S9(05) USAGE COMP VALUE 0.
010800 01  WS-APPLICANTS-COMPLETE         PIC S9(05) USAGE COMP VALUE 0.
010900*---------------------------------------------------------------*
011000*    REPORT WORK AREAS.
011100*---------------------------------------------------------------*
011200 COPY PRTCTL.
011300 01  HEADING-LINES.
011400     05  HEADING-LINE-1.
011500         10  HL1-TITLE            PIC X(44) VALUE
011600             'WELFARE SCHEME GUIDED SESSION - PROFBLD RUN'.
011700         10  FILLER               PIC X(20) VALUE SPACE.
011800         10  HL1-PAGE-AREA.
011900             15  FILLER           PIC X(05) VALUE 'PAGE:'.
012000             15  HL1-PAGE-NUM     PIC ZZZ9.
012100         10  FILLER               PIC X(59) VALUE SPACE.
012200     05  HEADING-LINE-2.
012300         10  FILLER               PIC X(12) VALUE 'APP ID'.
012400         10  FILLER               PIC X(12) VALUE 'COMPLETE'.
012500         10  FILLER               PIC X(14) VALUE 'NEXT QUESTION'.
012600         10  FILLER               PIC X(14) VALUE 'MISSING COUNT'.
012700         10  FILLER               PIC X(10) VALUE 'ANSWERS'.
012800         10  FILLER               PIC X(60) VALUE SPACE.
012900     05  HEADING-LINE-3.
013000         10  FILLER               PIC X(132) VALUE ALL '-'.
013100*---------------------------------------------------------------*
013200 01  WS-SUMMARY-LINE.
013300     05  SL-APP-ID                PIC X(10).
013400     05  FILLER                   PIC X(03) VALUE SPACE.
013500     05  SL-COMPLETE              PIC X(03).
013600     05  FILLER                   PIC X(09) VALUE SPACE.
013700     05  SL-NEXT-QUESTION          PIC X(10).
013800     05  FILLER                   PIC X(04) VALUE SPACE.
013900     05  SL-MISSING-COUNT         PIC 9.
014000     05  FILLER                   PIC X(13) VALUE SPACE.
014100     05  SL-ANSWER-LINE-COUNT      PIC ZZ9.
014200     05  FILLER                   PIC X(76) VALUE SPACE.
014300*---------------------------------------------------------------*
014400*    FLAT VIEW OF THE SUMMARY LINE - SAME REASON WELMAIN KEEPS
014500*    ONE ON ITS DETAIL LINE, IN CASE A FUTURE FIELD LEAVES
014600*    TRAILING GARBAGE THE ELEMENTARY MOVES DO NOT CLEAR.
014700*---------------------------------------------------------------*
014800 01  WS-SUMMARY-LINE-FLAT REDEFINES WS-SUMMARY-LINE
014900                                  PIC X(132).
015000*---------------------------------------------------------------*
015100 01  WS-MISSING-LINE.
015200     05  FILLER                   PIC X(14) VALUE SPACE.
015300     05  ML-LITERAL               PIC X(18)
015400                             VALUE 'STILL MISSING: '.
015500     05  ML-FIELD                 PIC X(10).
015600     05  FILLER                   PIC X(90) VALUE SPACE.
015700*---------------------------------------------------------------*
015800*    FLAT VIEW OF THE MISSING-FIELD LINE - SAME REASON AS THE
015900*    SUMMARY LINE FLAT VIEW ABOVE.
016000*---------------------------------------------------------------*
016100 01  WS-MISSING-LINE-FLAT REDEFINES WS-MISSING-LINE
016200                                  PIC X(132).
016300*---------------------------------------------------------------*
016400 01  WS-TOTAL-LINE.
016500     05  TOT-LITERAL              PIC X(32).
016600     05  TOT-VALUE                PIC ZZZ,ZZ9.
016700     05  FILLER                   PIC X(93) VALUE SPACE.
016800*---------------------------------------------------------------*
016900 01  ERROR-DISPLAY-LINE.
017000     05  FILLER        PIC X(23) VALUE ' *** ERROR DURING FILE '.
017100     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
017200     05  FILLER        PIC X(18) VALUE ' FILE STATUS IS : '.
017300     05  DL-FILE-STATUS               PIC X(02).
017400     05  FILLER        PIC X(05) VALUE ' *** '.
017500*===============================================================*
017600 PROCEDURE DIVISION.
017700*---------------------------------------------------------------*
017800 0000-MAIN-PARAGRAPH.
017900*---------------------------------------------------------------*
018000     PERFORM 1000-INITIALIZE
018100         THRU 2000-OPEN-FILES.
018200     IF WS-EXTRACT-FILE-OK
018300         PERFORM 3000-READ-EXTRACT-RECORD
018400         PERFORM 4000-PROCESS-ONE-APPLICANT-GROUP
018500             UNTIL WS-EOF
018600         PERFORM 8000-PRINT-GRAND-TOTALS
018700         PERFORM 7000-CLOSE-FILES
018800     END-IF.
018900     GOBACK.
019000*---------------------------------------------------------------*
019100 1000-INITIALIZE.
019200*---------------------------------------------------------------*
019300     MOVE ZERO                    TO WS-APPLICANTS-PROCESSED
019400                                      WS-ANSWER-LINES-READ
019500                                      WS-APPLICANTS-COMPLETE
019600                                      PAGE-COUNT.
019700     MOVE 99                      TO LINE-COUNT.
019800*---------------------------------------------------------------*
019900 2000-OPEN-FILES.
020000*---------------------------------------------------------------*
020100     OPEN INPUT  EXTRACT-FILE.
020200     IF NOT WS-EXTRACT-FILE-OK
020300         MOVE 'EXTRCT '            TO DL-ERROR-REASON
020400         MOVE WS-EXTRACT-FILE-STATUS TO DL-FILE-STATUS
020500         PERFORM 9900-INVALID-FILE-STATUS
020600     ELSE
020700         OPEN OUTPUT REPORT-FILE
020800     END-IF.
020900*---------------------------------------------------------------*
021000 3000-READ-EXTRACT-RECORD.
021100*---------------------------------------------------------------*
021200     READ EXTRACT-FILE
021300         AT END
021400             SET WS-EOF TO TRUE
021500         NOT AT END
021600             ADD 1 TO WS-ANSWER-LINES-READ
021700     END-READ.
021800*---------------------------------------------------------------*
021900 4000-PROCESS-ONE-APPLICANT-GROUP.
022000*---------------------------------------------------------------*
022100     PERFORM 4050-INITIALIZE-PROFILE.
022200     PERFORM 4100-PROCESS-ONE-ANSWER-LINE
022300         UNTIL WS-EOF OR EXT-APP-ID NOT EQUAL WS-CURRENT-APP-ID.
022400     PERFORM 6000-PRINT-APPLICANT-SUMMARY.
022500     ADD 1 TO WS-APPLICANTS-PROCESSED.
022600     IF QSEQ-IS-COMPLETE
022700         ADD 1 TO WS-APPLICANTS-COMPLETE
022800     END-IF.
022900*---------------------------------------------------------------*
023000 4050-INITIALIZE-PROFILE.
023100*---------------------------------------------------------------*
023200     MOVE EXT-APP-ID               TO WS-CURRENT-APP-ID.
023300     MOVE SPACES                   TO APP-ID
023400                                       APP-STATE
023500                                       APP-EDU-LEVEL
023600                                       APP-INCOME-RANGE
023700                                       APP-CATEGORY
023800                                       APP-GENDER
023900                                       APP-OCCUPATION.
024000     MOVE ZERO                     TO APP-AGE.
024100     MOVE 'N'                      TO APP-AGE-FLAG.
024200     MOVE EXT-APP-ID                TO APP-ID.
024300     MOVE 'N'                      TO ASKED-AGE
024400                                       ASKED-STATE
024500                                       ASKED-EDUCATION
024600                                       ASKED-INCOME
024700                                       ASKED-CATEGORY
024800                                       ASKED-GENDER
024900                                       ASKED-OCCUPATION.
025000*---------------------------------------------------------------*
025100 4100-PROCESS-ONE-ANSWER-LINE.
025200*---------------------------------------------------------------*
025300     CALL 'PROFXT' USING EXT-ANSWER-TEXT APPLICANT-PROFILE-RECORD
025400     END-CALL.
025500     CALL 'QSEQ' USING APPLICANT-PROFILE-RECORD
025600         WS-ASKED-QUESTION-GROUP
025700         QSEQ-RESULT-AREA
025800     END-CALL.
025900     PERFORM 3000-READ-EXTRACT-RECORD.
026000*---------------------------------------------------------------*
026100 6000-PRINT-APPLICANT-SUMMARY.
026200*---------------------------------------------------------------*
026300     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
026400         PERFORM 6900-PRINT-HEADING-LINES
026500     END-IF.
026600     MOVE WS-CURRENT-APP-ID        TO SL-APP-ID.
026700     IF QSEQ-IS-COMPLETE
026800         MOVE 'YES'                TO SL-COMPLETE
026900     ELSE
027000         MOVE 'NO'                 TO SL-COMPLETE
027100     END-IF.
027200     MOVE QSEQ-NEXT-QUESTION       TO SL-NEXT-QUESTION.
027300     MOVE QSEQ-MISSING-COUNT       TO SL-MISSING-COUNT.
027400     MOVE WS-ANSWER-LINES-READ     TO SL-ANSWER-LINE-COUNT.
027500     MOVE WS-SUMMARY-LINE          TO PRINT-RECORD.
027600     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
027700     ADD LINE-SPACEING             TO LINE-COUNT.
027800     IF QSEQ-MISSING-COUNT GREATER THAN ZERO
027900         PERFORM 6100-PRINT-ONE-MISSING-FIELD
028000             VARYING QSEQ-MISSING-IDX FROM 1 BY 1
028100             UNTIL QSEQ-MISSING-IDX GREATER THAN
028200           QSEQ-MISSING-COUNT
028300     END-IF.
028400*---------------------------------------------------------------*
028500 6100-PRINT-ONE-MISSING-FIELD.
028600*---------------------------------------------------------------*
028700     IF LINE-COUNT GREATER THAN LINES-PER-PAGE
028800         PERFORM 6900-PRINT-HEADING-LINES
028900     END-IF.
029000     MOVE QSEQ-MISSING-FIELD (QSEQ-MISSING-IDX) TO ML-FIELD.
029100     MOVE WS-MISSING-LINE          TO PRINT-RECORD.
029200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
029300     ADD LINE-SPACEING             TO LINE-COUNT.
029400*---------------------------------------------------------------*
029500 6900-PRINT-HEADING-LINES.
029600*---------------------------------------------------------------*
029700     ADD 1                         TO PAGE-COUNT.
029800     MOVE PAGE-COUNT               TO HL1-PAGE-NUM.
029900     MOVE HEADING-LINE-1           TO PRINT-RECORD.
030000     WRITE PRINT-RECORD AFTER ADVANCING C01.
030100     MOVE HEADING-LINE-2           TO PRINT-RECORD.
030200     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
030300     MOVE HEADING-LINE-3           TO PRINT-RECORD.
030400     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
030500     MOVE 6                        TO LINE-COUNT.
030600*---------------------------------------------------------------*
030700 7000-CLOSE-FILES.
030800*---------------------------------------------------------------*
030900     CLOSE EXTRACT-FILE.
031000     CLOSE REPORT-FILE.
031100*---------------------------------------------------------------*
031200 8000-PRINT-GRAND-TOTALS.
031300*---------------------------------------------------------------*
031400     MOVE 'ANSWER LINES READ .............. '  TO TOT-LITERAL.
031500     MOVE WS-ANSWER-LINES-READ     TO TOT-VALUE.
031600     MOVE WS-TOTAL-LINE            TO PRINT-RECORD.
031700     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
031800     MOVE 'APPLICANTS PROCESSED ........... '  TO TOT-LITERAL.
031900     MOVE WS-APPLICANTS-PROCESSED  TO TOT-VALUE.
032000     MOVE WS-TOTAL-LINE            TO PRINT-RECORD.
032100     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
032200     MOVE 'APPLICANTS WITH A COMPLETE PROFILE'  TO TOT-LITERAL.
032300     MOVE WS-APPLICANTS-COMPLETE   TO TOT-VALUE.
032400     MOVE WS-TOTAL-LINE            TO PRINT-RECORD.
032500     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
032600*---------------------------------------------------------------*
032700 9900-INVALID-FILE-STATUS.
032800*---------------------------------------------------------------*
032900     DISPLAY ERROR-DISPLAY-LINE.
033000
