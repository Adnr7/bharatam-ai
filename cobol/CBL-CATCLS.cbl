000100*===============================================================*
000200* PROGRAM NAME:    CATCLS
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/01/87 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4401, TO PULL THE CATEGORY SCAN OUT
001000*                          OF SCHLOAD SO WELMAIN COULD CALL IT
001100*                          FOR THE STATISTICS SECTION TOO.
001200* 09/02/92 R PATEL         CR-4477 - GENERAL CATEGORY WAS COMING
001300*                          BACK SPACES INSTEAD OF 'GENERAL' WHEN
001400*                          NO KEYWORD GROUP HIT. FIXED.
001500* 12/14/98 R PATEL         CR-4521 - YEAR 2000 REVIEW OF THIS
001600*                          PROGRAM.  NO DATE FIELDS PRESENT.
001700*                          NO CHANGE REQUIRED.
001800* 08/14/02 R PATEL         CR-4541 - SEVERAL INSPECT STATEMENTS
001900*                          RAN PAST COLUMN 72 ON THE LISTING
002000*                          PRINTER, TRUNCATING THE KEYWORD LIST
002100*                          ON PAPER EVEN THOUGH THE COMPILE WAS
002200*                          CLEAN.  CONTINUATION LINES ADDED
002300*                          THROUGHOUT 1000 THRU 1500.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    CATCLS.
002700 AUTHOR.        DAVID QUINTERO.
002800 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
002900 DATE-WRITTEN.  03/01/1987.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500* SCHEME NAME AND DESCRIPTION ARE SCANNED TOGETHER, UPPERCASE,
004600* AS ONE STRING.  FIRST KEYWORD GROUP TO HIT WINS - THE ORDER
004700* OF THE 1000 SERIES PARAGRAPHS BELOW IS THE PRIORITY ORDER.
004800*---------------------------------------------------------------*
004900 77  WS-HIT-COUNT                 PIC S9(04) USAGE IS COMP.
005000*===============================================================*
005100 LINKAGE SECTION.
005200*---------------------------------------------------------------*
005300*    SCHEME-TEXT-GROUP GIVES THE CALLER A CHOICE OF MOVING
005400*    THE NAME AND DESCRIPTION IN SEPARATELY OR AS ONE 180-BYTE
005500*    STRING - THE SCAN PARAGRAPHS BELOW ALWAYS WORK ON THE
005600*    REDEFINED FLAT VIEW.
005700*---------------------------------------------------------------*
005800 01  SCHEME-TEXT-GROUP.
005900     05  SCH-NAME-PART             PIC X(60).
006000     05  SCH-DESC-PART             PIC X(120).
006100 01  SCHEME-TEXT  REDEFINES SCHEME-TEXT-GROUP
006200                                      PIC X(180).
006300*---------------------------------------------------------------*
006400*    CATEGORY-CHECK REDEFINES THE RETURN CODE SO THE MAIN
006500*    PARAGRAPH CAN TEST JUST THE FIRST BYTE INSTEAD OF COMPARING
006600*    ALL 14 BYTES EVERY TIME - CHEAPER ON THE OLD BOX.
006700*---------------------------------------------------------------*
006800 01  CATEGORY-CODE             PIC X(14).
006900 01  CATEGORY-CHECK  REDEFINES CATEGORY-CODE.
007000     05  CAT-FIRST-BYTE            PIC X(01).
007100     05  FILLER                       PIC X(13).
007200*===============================================================*
007300 PROCEDURE DIVISION USING SCHEME-TEXT-GROUP, CATEGORY-CODE.
007400*---------------------------------------------------------------*
007500 0000-MAIN-PARAGRAPH.
007600*---------------------------------------------------------------*
007700     MOVE SPACES                     TO CATEGORY-CODE.
007800     PERFORM 1000-SCAN-EDUCATION.
007900     IF CAT-FIRST-BYTE NOT EQUAL SPACE
008000         GO TO 0000-EXIT
008100     END-IF.
008200     PERFORM 1100-SCAN-HOUSING.
008300     IF CAT-FIRST-BYTE NOT EQUAL SPACE
008400         GO TO 0000-EXIT
008500     END-IF.
008600     PERFORM 1200-SCAN-PENSION.
008700     IF CAT-FIRST-BYTE NOT EQUAL SPACE
008800         GO TO 0000-EXIT
008900     END-IF.
009000     PERFORM 1300-SCAN-AGRICULTURE.
009100     IF CAT-FIRST-BYTE NOT EQUAL SPACE
009200         GO TO 0000-EXIT
009300     END-IF.
009400     PERFORM 1400-SCAN-ENTREPRENEUR.
009500     IF CAT-FIRST-BYTE NOT EQUAL SPACE
009600         GO TO 0000-EXIT
009700     END-IF.
009800     PERFORM 1500-SCAN-SOCIAL-WELFARE.
009900     IF CAT-FIRST-BYTE EQUAL SPACE
010000         MOVE 'GENERAL'               TO CATEGORY-CODE
010100     END-IF.
010200 0000-EXIT.
010300     GOBACK.
010400*---------------------------------------------------------------*
010500 1000-SCAN-EDUCATION.
010600*---------------------------------------------------------------*
010700     MOVE ZERO                       TO WS-HIT-COUNT.
010800     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
010900         FOR ALL 'SKILL'
011000         FOR ALL 'TRAINING'
011100         FOR ALL 'KAUSHAL'
011200         FOR ALL 'EDUCATION'
011300         FOR ALL 'SCHOLARSHIP'.
011400     IF WS-HIT-COUNT GREATER THAN ZERO
011500         MOVE 'EDUCATION'             TO CATEGORY-CODE.
011600*---------------------------------------------------------------*
011700 1100-SCAN-HOUSING.
011800*---------------------------------------------------------------*
011900     MOVE ZERO                       TO WS-HIT-COUNT.
012000     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
012100         FOR ALL 'HOUSING'
012200         FOR ALL 'AWAS'
012300         FOR ALL 'HOME'.
012400     IF WS-HIT-COUNT GREATER THAN ZERO
012500         MOVE 'HOUSING'               TO CATEGORY-CODE.
012600*---------------------------------------------------------------*
012700 1200-SCAN-PENSION.
012800*---------------------------------------------------------------*
012900     MOVE ZERO                       TO WS-HIT-COUNT.
013000     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
013100         FOR ALL 'PENSION'
013200         FOR ALL 'ATAL'.
013300     IF WS-HIT-COUNT GREATER THAN ZERO
013400         MOVE 'PENSION'               TO CATEGORY-CODE.
013500*---------------------------------------------------------------*
013600 1300-SCAN-AGRICULTURE.
013700*---------------------------------------------------------------*
013800     MOVE ZERO                       TO WS-HIT-COUNT.
013900     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
014000         FOR ALL 'CROP'
014100         FOR ALL 'FASAL'
014200         FOR ALL 'INSURANCE'
014300         FOR ALL 'FARMER'
014400         FOR ALL 'AGRICULTURE'.
014500     IF WS-HIT-COUNT GREATER THAN ZERO
014600         MOVE 'AGRICULTURE'           TO CATEGORY-CODE.
014700*---------------------------------------------------------------*
014800 1400-SCAN-ENTREPRENEUR.
014900*---------------------------------------------------------------*
015000     MOVE ZERO                       TO WS-HIT-COUNT.
015100     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
015200         FOR ALL 'BUSINESS'
015300         FOR ALL 'LOAN'
015400         FOR ALL 'MUDRA'
015500         FOR ALL 'ENTREPRENEUR'
015600         FOR ALL 'STAND-UP'.
015700     IF WS-HIT-COUNT GREATER THAN ZERO
015800         MOVE 'ENTREPRENEUR'          TO CATEGORY-CODE.
015900*---------------------------------------------------------------*
016000 1500-SCAN-SOCIAL-WELFARE.
016100*---------------------------------------------------------------*
016200     MOVE ZERO                       TO WS-HIT-COUNT.
016300     INSPECT SCHEME-TEXT TALLYING WS-HIT-COUNT
016400         FOR ALL 'GIRL'
016500         FOR ALL 'DAUGHTER'
016600         FOR ALL 'SUKANYA'.
016700     IF WS-HIT-COUNT GREATER THAN ZERO
016800         MOVE 'SOCIAL-WELFARE'        TO CATEGORY-CODE.
016900
