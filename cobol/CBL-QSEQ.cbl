000100*===============================================================*
000200* PROGRAM NAME:    QSEQ
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/89 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4405.  COMPANION TO CR-4406 (PROFXT)
001000*                          AND CR-4407 (PROFBLD) - PICKS THE NEXT
001100*                          INTAKE QUESTION A COUNTER CLERK SHOULD
001200*                          ASK WHEN A PROFILE IS STILL PARTIAL.
001300* 04/18/94 R PATEL         CR-4491 - CLERK WAS BEING RE-ASKED THE
001400*                          SAME QUESTION EVERY SCREEN BECAUSE THE
001500*                          ASKED-FLAG WAS NEVER SET BEFORE RETURN.
001600*                          NOW SET IN THE SAME PARAGRAPH THAT
001700*                          PICKS THE QUESTION.
001800* 01/09/99 R PATEL         CR-4517 - YEAR 2000 REVIEW OF THIS
001900*                          PROGRAM.  NO DATE FIELDS PRESENT.
002000*                          NO CHANGE REQUIRED.
002100* 06/11/04 R PATEL         CR-4544 - QSEQ-NEXT-Q-CHECK WAS CODED
002200*                          AS AN 01-LEVEL REDEFINES OVER A
002300*                          05-LEVEL ITEM IN COPYLIB-QSEQL - THE
002400*                          COMPILE WOULD HAVE FAILED ON THE NEXT
002500*                          RECOMPILE OF THE COPYBOOK.  MOVED THE
002600*                          REDEFINES INTO THE COPYBOOK AT THE
002700*                          MATCHING 05 LEVEL.
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    QSEQ.
003100 AUTHOR.        DAVID QUINTERO.
003200 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
003300 DATE-WRITTEN.  11/03/1989.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3096.
004200 OBJECT-COMPUTER. IBM-3096.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 WORKING-STORAGE SECTION.
004800*---------------------------------------------------------------*
004900*    PRIORITY-ORDER QUESTION CODES, CARRIED AS A LITTLE TABLE THE
005000*    SAME WAY ELIGCHK CARRIES ITS INCOME TABLE - ONE MORE QUESTION
005100*    EVER GETS ADDED TO THE INTAKE SCREEN, IT IS ONE MORE
005200*    FILLER LINE HERE, NOT A NEW LITERAL SCATTERED THROUGH 3000.
005300*---------------------------------------------------------------*
005400 01  WS-QUESTION-CODE-GROUP.
005500     05  FILLER                  PIC X(10) VALUE 'AGE'.
005600     05  FILLER                  PIC X(10) VALUE 'STATE'.
005700     05  FILLER                  PIC X(10) VALUE 'EDUCATION'.
005800     05  FILLER                  PIC X(10) VALUE 'INCOME'.
005900     05  FILLER                  PIC X(10) VALUE 'CATEGORY'.
006000     05  FILLER                  PIC X(10) VALUE 'GENDER'.
006100     05  FILLER                  PIC X(10) VALUE 'OCCUPATION'.
006200 01  WS-QUESTION-CODE-TABLE REDEFINES WS-QUESTION-CODE-GROUP.
006300     05  WS-QUESTION-CODE OCCURS 7 TIMES
006400                           INDEXED BY WS-QC-IDX     PIC X(10).
006500*---------------------------------------------------------------*
006600*    SAME GROUP, FLAT, FOR THE ONE-TIME STARTUP TRACE DISPLAY -
006700*    CHEAPER THAN SEVEN SEPARATE DISPLAY STATEMENTS.
006800*---------------------------------------------------------------*
006900 01  WS-ALL-QUESTION-CODES REDEFINES WS-QUESTION-CODE-GROUP
007000                                      PIC X(70).
007100*---------------------------------------------------------------*
007200*    AND ONE MORE VIEW OF THE SAME GROUP - JUST THE FIRST BYTE
007300*    OF EACH CODE, FOR A QUICK SPACES CHECK AT STARTUP WITHOUT
007400*    COMPARING ALL TEN POSITIONS OF EVERY ENTRY.
007500*---------------------------------------------------------------*
007600 01  WS-QUESTION-CODE-1ST-BYTES REDEFINES WS-QUESTION-CODE-GROUP.
007700     05  WS-QC-ENTRY             OCCURS 7 TIMES.
007800         10  WS-QC-FIRST-BYTE        PIC X(01).
007900         10  FILLER                  PIC X(09).
008000 01  WS-Q-AGE                    PIC S9(04) COMP VALUE 1.
008100 01  WS-Q-STATE                  PIC S9(04) COMP VALUE 2.
008200 01  WS-Q-EDUCATION               PIC S9(04) COMP VALUE 3.
008300 01  WS-Q-INCOME                 PIC S9(04) COMP VALUE 4.
008400 01  WS-Q-CATEGORY                PIC S9(04) COMP VALUE 5.
008500 01  WS-Q-GENDER                 PIC S9(04) COMP VALUE 6.
008600 01  WS-Q-OCCUPATION              PIC S9(04) COMP VALUE 7.
008700 01  WS-BAD-CODE-TABLE-SW          PIC X(01) VALUE 'N'.
008800*===============================================================*
008900 LINKAGE SECTION.
009000*---------------------------------------------------------------*
009100*    APPLICANT SIDE - TELLS US WHICH FIELDS ARE STILL BLANK.
009200*    COPY APPLCNT ALSO BRINGS IN THE ASKED-QUESTION GROUP AND
009300*    ITS REDEFINED TABLE VIEW.
009400*---------------------------------------------------------------*
009500 COPY APPLCNT.
009600*---------------------------------------------------------------*
009700*    RESULT SIDE OF THE CALL.  QSEQ-RESULT-AREA CARRIES THE
009800*    QSEQ-NEXT-Q-CHECK REDEFINES RIGHT IN THE COPYLIB NOW, SO
009900*    THE MAIN PARAGRAPH CAN TEST JUST THE FIRST BYTE FOR SPACES
010000*    INSTEAD OF COMPARING ALL TEN EVERY TIME.
010100*---------------------------------------------------------------*
010200 COPY QSEQL.
010300*===============================================================*
010400 PROCEDURE DIVISION USING APPLICANT-PROFILE-RECORD
010500     WS-ASKED-QUESTION-GROUP QSEQ-RESULT-AREA.
010600*---------------------------------------------------------------*
010700 0000-MAIN-PARAGRAPH.
010800*---------------------------------------------------------------*
010900     DISPLAY 'QSEQ PRIORITY ORDER: ' WS-ALL-QUESTION-CODES.
011000*---------------------------------------------------------------*
011100*    IF THE WORKING-STORAGE TABLE ABOVE EVER GETS A BLANK CODE
011200*    PUNCHED INTO IT BY MISTAKE, SKIP STRAIGHT OVER THE CASCADE -
011300*    NO SENSE TRYING TO MATCH A PRIORITY ENTRY THAT IS NOT THERE.
011400*---------------------------------------------------------------*
011500     MOVE SPACES                      TO QSEQ-NEXT-QUESTION.
011600     MOVE 'N'                         TO QSEQ-COMPLETE-FLAG.
011700     MOVE ZERO                        TO QSEQ-MISSING-COUNT.
011800     PERFORM 1000-CHECK-COMPLETE.
011900     PERFORM 2000-BUILD-MISSING-LIST.
012000     PERFORM 2900-CHECK-CODE-TABLE
012100         VARYING WS-QC-IDX FROM 1 BY 1
012200         UNTIL WS-QC-IDX GREATER THAN 7.
012300     IF WS-BAD-CODE-TABLE-SW EQUAL 'Y'
012400         GO TO 3900-QUESTION-PICKED
012500     END-IF.
012600*---------------------------------------------------------------*
012700*    PRIORITY CASCADE - FIRST FIELD STILL BLANK WINS.  EACH TRY
012800*    PARAGRAPH ONLY FILLS QSEQ-NEXT-QUESTION IF ITS OWN FIELD IS
012900*    STILL OPEN, SO AS SOON AS ONE OF THEM HITS WE JUMP STRAIGHT
013000*    TO 3900-QUESTION-PICKED INSTEAD OF RUNNING THE REST.
013100*---------------------------------------------------------------*
013200     PERFORM 3010-TRY-AGE.
013300     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
013400         GO TO 3900-QUESTION-PICKED
013500     END-IF.
013600     PERFORM 3020-TRY-STATE.
013700     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
013800         GO TO 3900-QUESTION-PICKED
013900     END-IF.
014000     PERFORM 3030-TRY-EDUCATION.
014100     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
014200         GO TO 3900-QUESTION-PICKED
014300     END-IF.
014400     PERFORM 3040-TRY-INCOME.
014500     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
014600         GO TO 3900-QUESTION-PICKED
014700     END-IF.
014800     PERFORM 3050-TRY-CATEGORY.
014900     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
015000         GO TO 3900-QUESTION-PICKED
015100     END-IF.
015200     PERFORM 3060-TRY-GENDER.
015300     IF QSEQ-NEXT-Q-FIRST-BYTE NOT EQUAL SPACE
015400         GO TO 3900-QUESTION-PICKED
015500     END-IF.
015600     PERFORM 3070-TRY-OCCUPATION.
015700     IF QSEQ-NEXT-Q-FIRST-BYTE EQUAL SPACE
015800         MOVE 'NONE'                  TO QSEQ-NEXT-QUESTION
015900     END-IF.
016000*---------------------------------------------------------------*
016100 3900-QUESTION-PICKED.
016200*---------------------------------------------------------------*
016300     GOBACK.
016400*---------------------------------------------------------------*
016500 1000-CHECK-COMPLETE.
016600*---------------------------------------------------------------*
016700*    INFORMATION IS "COMPLETE" ONCE AGE AND STATE ARE BOTH KNOWN -
016800*    THE OTHER FIVE FIELDS MAY STILL BE OPEN QUESTIONS BUT THE
016900*    MINIMUM A SCHEME SCREEN NEEDS IS ON FILE.
017000*---------------------------------------------------------------*
017100     IF APP-AGE-KNOWN AND APP-STATE NOT EQUAL SPACES
017200         MOVE 'Y'                     TO QSEQ-COMPLETE-FLAG
017300     END-IF.
017400*---------------------------------------------------------------*
017500 2000-BUILD-MISSING-LIST.
017600*---------------------------------------------------------------*
017700*    SAME PRIORITY ORDER AS THE NEXT-QUESTION PICK, BUT EVERY
017800*    UNKNOWN FIELD GOES ON THE LIST HERE - ASKED OR NOT.
017900*---------------------------------------------------------------*
018000     IF NOT APP-AGE-KNOWN
018100         ADD 1                        TO QSEQ-MISSING-COUNT
018200         MOVE WS-QUESTION-CODE (WS-Q-AGE)
018300                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
018400     END-IF.
018500     IF APP-STATE EQUAL SPACES
018600         ADD 1                        TO QSEQ-MISSING-COUNT
018700         MOVE WS-QUESTION-CODE (WS-Q-STATE)
018800                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
018900     END-IF.
019000     IF APP-EDU-LEVEL EQUAL SPACES
019100         ADD 1                        TO QSEQ-MISSING-COUNT
019200         MOVE WS-QUESTION-CODE (WS-Q-EDUCATION)
019300                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
019400     END-IF.
019500     IF APP-INCOME-RANGE EQUAL SPACES
019600         ADD 1                        TO QSEQ-MISSING-COUNT
019700         MOVE WS-QUESTION-CODE (WS-Q-INCOME)
019800                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
019900     END-IF.
020000     IF APP-CATEGORY EQUAL SPACES
020100         ADD 1                        TO QSEQ-MISSING-COUNT
020200         MOVE WS-QUESTION-CODE (WS-Q-CATEGORY)
020300                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
020400     END-IF.
020500     IF APP-GENDER EQUAL SPACES
020600         ADD 1                        TO QSEQ-MISSING-COUNT
020700         MOVE WS-QUESTION-CODE (WS-Q-GENDER)
020800                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
020900     END-IF.
021000     IF APP-OCCUPATION EQUAL SPACES
021100         ADD 1                        TO QSEQ-MISSING-COUNT
021200         MOVE WS-QUESTION-CODE (WS-Q-OCCUPATION)
021300                        TO QSEQ-MISSING-FIELD (QSEQ-MISSING-COUNT)
021400     END-IF.
021500*---------------------------------------------------------------*
021600 2900-CHECK-CODE-TABLE.
021700*---------------------------------------------------------------*
021800     IF WS-QC-FIRST-BYTE (WS-QC-IDX) EQUAL SPACE
021900         MOVE 'Y'                     TO WS-BAD-CODE-TABLE-SW
022000     END-IF.
022100*---------------------------------------------------------------*
022200 3010-TRY-AGE.
022300*---------------------------------------------------------------*
022400     IF NOT APP-AGE-KNOWN AND ASKED-AGE NOT EQUAL 'Y'
022500         MOVE WS-QUESTION-CODE (WS-Q-AGE) TO QSEQ-NEXT-QUESTION
022600         MOVE 'Y'                     TO ASKED-AGE
022700     END-IF.
022800*---------------------------------------------------------------*
022900 3020-TRY-STATE.
023000*---------------------------------------------------------------*
023100     IF APP-STATE EQUAL SPACES AND ASKED-STATE NOT EQUAL 'Y'
023200         MOVE WS-QUESTION-CODE (WS-Q-STATE) TO QSEQ-NEXT-QUESTION
023300         MOVE 'Y'                     TO ASKED-STATE
023400     END-IF.
023500*---------------------------------------------------------------*
023600 3030-TRY-EDUCATION.
023700*---------------------------------------------------------------*
023800     IF APP-EDU-LEVEL EQUAL SPACES
023900         AND ASKED-EDUCATION NOT EQUAL 'Y'
024000         MOVE WS-QUESTION-CODE (WS-Q-EDUCATION)
024100                        TO QSEQ-NEXT-QUESTION
024200         MOVE 'Y'                     TO ASKED-EDUCATION
024300     END-IF.
024400*---------------------------------------------------------------*
024500 3040-TRY-INCOME.
024600*---------------------------------------------------------------*
024700     IF APP-INCOME-RANGE EQUAL SPACES
024800         AND ASKED-INCOME NOT EQUAL 'Y'
024900         MOVE WS-QUESTION-CODE (WS-Q-INCOME) TO QSEQ-NEXT-QUESTION
025000         MOVE 'Y'                     TO ASKED-INCOME
025100     END-IF.
025200*---------------------------------------------------------------*
025300 3050-TRY-CATEGORY.
025400*---------------------------------------------------------------*
025500     IF APP-CATEGORY EQUAL SPACES
025600         AND ASKED-CATEGORY NOT EQUAL 'Y'
025700         MOVE WS-QUESTION-CODE (WS-Q-CATEGORY)
025800                        TO QSEQ-NEXT-QUESTION
025900         MOVE 'Y'                     TO ASKED-CATEGORY
026000     END-IF.
026100*---------------------------------------------------------------*
026200 3060-TRY-GENDER.
026300*---------------------------------------------------------------*
026400     IF APP-GENDER EQUAL SPACES AND ASKED-GENDER NOT EQUAL 'Y'
026500         MOVE WS-QUESTION-CODE (WS-Q-GENDER) TO QSEQ-NEXT-QUESTION
026600         MOVE 'Y'                     TO ASKED-GENDER
026700     END-IF.
026800*---------------------------------------------------------------*
026900 3070-TRY-OCCUPATION.
027000*---------------------------------------------------------------*
027100     IF APP-OCCUPATION EQUAL SPACES
027200         AND ASKED-OCCUPATION NOT EQUAL 'Y'
027300         MOVE WS-QUESTION-CODE (WS-Q-OCCUPATION)
027400                        TO QSEQ-NEXT-QUESTION
027500         MOVE 'Y'                     TO ASKED-OCCUPATION
027600     END-IF.
027700
