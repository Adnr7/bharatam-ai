000100*===============================================================*
000200* PROGRAM NAME:    SCHLOAD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/05/87 DAVID QUINTERO  CREATED FOR WELFARE SCHEME PROJECT,
000900*                          CR-4390.  READS SCHEME-MASTER INTO
001000*                          SCHEME-TABLE AND ACCUMULATES THE
001100*                          LOAD-TIME VALIDATION STATISTICS.
001200* 03/01/87 DAVID QUINTERO  CR-4401 - CATEGORY SCAN PULLED OUT
001300*                          INTO ITS OWN SUBPROGRAM, CATCLS, SO
001400*                          WELMAIN CAN RECLASSIFY WITHOUT A
001500*                          RELOAD FOR THE STATISTICS SECTION.
001600* 08/19/91 R PATEL         CR-4470 - A SCHEME WITH A BLANK
001700*                          SCH-NAME WAS LOADING FINE BUT CAME
001800*                          UP BLANK ON EVERY REPORT.  NOW
001900*                          REJECTED WITH THE BLANK-ID RECORDS.
002000* 11/30/98 R PATEL         CR-4199 - YEAR 2000 REVIEW OF THIS
002100*                          PROGRAM.  NO 2-DIGIT YEAR FIELDS
002200*                          FOUND IN SCHEME-MASTER.  NO CHANGE
002300*                          REQUIRED.
002400* 04/22/05 R PATEL         CR-4545 - COPYLIB-SCHEMET STACKED
002500*                          THREE OCCURS DEPENDING ON TABLES IN
002600*                          ONE RECORD - ONLY THE LAST ONE IN A
002700*                          RECORD IS ALLOWED TO VARY.  STAT-
002800*                          STATE-TABLE AND STAT-CATEGORY-TABLE
002900*                          ARE NOW FIXED AT THE SAME 40/10
003000*                          CEILINGS 3210/3220 BELOW HAVE ALWAYS
003100*                          ENFORCED.  NO CHANGE NEEDED HERE -
003200*                          THIS PROGRAM ONLY EVER LOOPS BY COUNT,
003300*                          NEVER RELIES ON THE OCCURS CLAUSE.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    SCHLOAD.
003700 AUTHOR.        DAVID QUINTERO.
003800 INSTALLATION.  MORONS, LOSERS AND BIMBOES, LP.
003900 DATE-WRITTEN.  02/05/1987.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3096.
004800 OBJECT-COMPUTER. IBM-3096.
004900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT SCHEME-MASTER ASSIGN TO SCHDD
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS  IS WS-SCHEME-FILE-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  SCHEME-MASTER
006300     RECORDING MODE IS F.
006400     COPY SCHEMER.
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800 01  WS-SCHEME-FILE-STATUS        PIC 9(02).
006900     88  WS-SCHEME-FILE-OK             VALUE 00.
007000     88  WS-SCHEME-FILE-EOF            VALUE 10.
007100*---------------------------------------------------------------*
007200*    SOME SHOPS' COMPILERS HAND BACK AN EXTENDED STATUS WITH A
007300*    LETTER IN THE SECOND BYTE (E.G. '9D').  WS-SCHEME-FILE-
007400*    STATUS-ALPHA LETS 9900-INVALID-FILE-STATUS DISPLAY WHATEVER
007500*    CAME BACK WITHOUT BLOWING UP ON A NON-NUMERIC MOVE.
007600*---------------------------------------------------------------*
007700 01  WS-SCHEME-FILE-STATUS-ALPHA REDEFINES WS-SCHEME-FILE-STATUS
007800                                  PIC X(02).
007900 01  WS-SWITCHES.
008000     05  WS-EOF-SW                    PIC X(01) VALUE 'N'.
008100         88  WS-EOF                       VALUE 'Y'.
008200     05  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
008300         88  WS-FOUND                     VALUE 'Y'.
008400 01  WS-SWITCHES-CHECK REDEFINES WS-SWITCHES
008500                                  PIC X(02).
008600*---------------------------------------------------------------*
008700*    WS-SCHEME-TEXT IS THE NAME+DESCRIPTION CONCATENATION
008800*    PASSED TO CATCLS, UPPER-CASED SO THE KEYWORD SCAN DOES
008900*    NOT CARE ABOUT THE CASE THE SCHEME WAS TYPED IN.
009000*---------------------------------------------------------------*
009100 01  WS-SCHEME-TEXT-GROUP.
009200     05  WS-SCHEME-TEXT-NAME          PIC X(60).
009300     05  WS-SCHEME-TEXT-DESC          PIC X(120).
009400 01  WS-SCHEME-TEXT   REDEFINES WS-SCHEME-TEXT-GROUP
009500                                      PIC X(180).
009600*---------------------------------------------------------------*
009700 01  ERROR-DISPLAY-LINE.
009800     05  FILLER        PIC X(23) VALUE ' *** ERROR DURING FILE '.
009900     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.
010000     05  FILLER        PIC X(18) VALUE ' FILE STATUS IS : '.
010100     05  DL-FILE-STATUS               PIC X(02).
010200     05  FILLER        PIC X(05) VALUE ' *** '.
010300*---------------------------------------------------------------*
010400 01  REJECT-DISPLAY-LINE.
010500     05  FILLER        PIC X(26)
010600                  VALUE ' *** SCHEME REJECTED - ID '.
010700     05  DL-REJECT-ID                PIC X(12).
010800     05  FILLER        PIC X(01) VALUE SPACE.
010900*===============================================================*
011000 LINKAGE SECTION.
011100 COPY SCHEMET.
011200*===============================================================*
011300 PROCEDURE DIVISION USING SCHEME-TABLE-SIZE SCHEME-REJECT-COUNT
011400     SCHEME-LOADER-STATS SCHEME-TABLE.
011500*---------------------------------------------------------------*
011600 0000-MAIN-PARAGRAPH.
011700*---------------------------------------------------------------*
011800     PERFORM 1000-INITIALIZE.
011900     PERFORM 2000-OPEN-SCHEME-MASTER.
012000     IF WS-SCHEME-FILE-OK
012100         PERFORM 3000-LOAD-SCHEME-TABLE UNTIL WS-EOF
012200         PERFORM 4000-CLOSE-SCHEME-MASTER
012300     END-IF.
012400     GOBACK.
012500*---------------------------------------------------------------*
012600 1000-INITIALIZE.
012700*---------------------------------------------------------------*
012800     MOVE ZERO                    TO SCHEME-TABLE-SIZE
012900                                      SCHEME-REJECT-COUNT.
013000     MOVE ZERO                    TO STAT-TOTAL-SCHEMES
013100                                      STAT-WITH-TRANSLATION
013200                                      STAT-WITH-DEADLINE
013300                                      STAT-WITH-AGE-RESTRICT
013400                                      STAT-WITH-INCOME-RESTRICT
013500                                      STAT-WITH-CATEGORY-RESTRICT
013600                                      STAT-WITH-STATE-RESTRICT
013700                                      STAT-STATE-COUNT
013800                                      STAT-CATEGORY-COUNT
013900                                      STAT-OCCUPATION-COUNT.
014000*---------------------------------------------------------------*
014100 2000-OPEN-SCHEME-MASTER.
014200*---------------------------------------------------------------*
014300     OPEN INPUT SCHEME-MASTER.
014400     IF NOT WS-SCHEME-FILE-OK
014500         MOVE 'OPEN'               TO DL-ERROR-REASON
014600         PERFORM 9900-INVALID-FILE-STATUS
014700     END-IF.
014800*---------------------------------------------------------------*
014900 3000-LOAD-SCHEME-TABLE.
015000*---------------------------------------------------------------*
015100     READ SCHEME-MASTER
015200         AT END
015300             SET WS-EOF TO TRUE
015400         NOT AT END
015500             PERFORM 3100-VALIDATE-AND-FILE-SCHEME
015600     END-READ.
015700*---------------------------------------------------------------*
015800 3100-VALIDATE-AND-FILE-SCHEME.
015900*---------------------------------------------------------------*
016000     IF SCH-ID EQUAL SPACES OR SCH-NAME EQUAL SPACES
016100         ADD 1                     TO SCHEME-REJECT-COUNT
016200         MOVE SCH-ID               TO DL-REJECT-ID
016300         DISPLAY REJECT-DISPLAY-LINE
016400     ELSE
016500         IF SCHEME-TABLE-SIZE LESS THAN 100
016600             ADD 1                 TO SCHEME-TABLE-SIZE
016700             PERFORM 3200-FILE-SCHEME-ENTRY
016800                 THRU 3300-ACCUMULATE-STATISTICS
016900         ELSE
017000             ADD 1                 TO SCHEME-REJECT-COUNT
017100         END-IF
017200     END-IF.
017300*---------------------------------------------------------------*
017400 3200-FILE-SCHEME-ENTRY.
017500*---------------------------------------------------------------*
017600     MOVE SCH-ID         TO TBL-SCH-ID (SCHEME-TABLE-SIZE).
017700     MOVE SCH-NAME       TO TBL-SCH-NAME (SCHEME-TABLE-SIZE).
017800     MOVE SCH-DESC       TO TBL-SCH-DESC (SCHEME-TABLE-SIZE).
017900     MOVE SCH-BENEFITS   TO TBL-SCH-BENEFITS (SCHEME-TABLE-SIZE).
018000     MOVE SCH-MIN-AGE    TO TBL-SCH-MIN-AGE (SCHEME-TABLE-SIZE).
018100     MOVE SCH-MIN-AGE-FLAG
018200                    TO TBL-SCH-MIN-AGE-FLAG
018300                       (SCHEME-TABLE-SIZE).
018400     MOVE SCH-MAX-AGE    TO TBL-SCH-MAX-AGE (SCHEME-TABLE-SIZE).
018500     MOVE SCH-MAX-AGE-FLAG
018600                    TO TBL-SCH-MAX-AGE-FLAG
018700                       (SCHEME-TABLE-SIZE).
018800     MOVE SCH-STATES     TO TBL-SCH-STATES (SCHEME-TABLE-SIZE).
018900     MOVE SCH-EDU-LEVELS
019000                    TO TBL-SCH-EDU-LEVELS (SCHEME-TABLE-SIZE).
019100     MOVE SCH-INCOME-MAX
019200                    TO TBL-SCH-INCOME-MAX (SCHEME-TABLE-SIZE).
019300     MOVE SCH-INCOME-FLAG
019400                    TO TBL-SCH-INCOME-FLAG
019500                       (SCHEME-TABLE-SIZE).
019600     MOVE SCH-CATEGORIES
019700                    TO TBL-SCH-CATEGORIES (SCHEME-TABLE-SIZE).
019800     MOVE SCH-GENDER     TO TBL-SCH-GENDER (SCHEME-TABLE-SIZE).
019900     MOVE SCH-OCCUPATIONS
020000                    TO TBL-SCH-OCCUPATIONS
020100                       (SCHEME-TABLE-SIZE).
020200     MOVE SCH-DEADLINE   TO TBL-SCH-DEADLINE (SCHEME-TABLE-SIZE).
020300     MOVE SCH-HAS-TRANSLATION
020400                TO TBL-SCH-HAS-TRANSLATION
020500                   (SCHEME-TABLE-SIZE).
020600     MOVE SCH-NAME       TO WS-SCHEME-TEXT-NAME.
020700     MOVE SCH-DESC       TO WS-SCHEME-TEXT-DESC.
020800     INSPECT WS-SCHEME-TEXT CONVERTING
020900         'abcdefghijklmnopqrstuvwxyz' TO
021000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021100     CALL 'CATCLS' USING WS-SCHEME-TEXT-GROUP
021200         TBL-SCH-CATEGORY-CODE (SCHEME-TABLE-SIZE).
021300*---------------------------------------------------------------*
021400 3300-ACCUMULATE-STATISTICS.
021500*---------------------------------------------------------------*
021600     ADD 1                         TO STAT-TOTAL-SCHEMES.
021700     IF SCH-HAS-TRANSLATION EQUAL 'Y'
021800         ADD 1                     TO STAT-WITH-TRANSLATION.
021900     IF SCH-DEADLINE NOT EQUAL SPACES
022000         ADD 1                     TO STAT-WITH-DEADLINE.
022100     IF SCH-MIN-AGE-FLAG EQUAL 'Y' OR SCH-MAX-AGE-FLAG EQUAL 'Y'
022200         ADD 1                     TO STAT-WITH-AGE-RESTRICT.
022300     IF SCH-INCOME-FLAG EQUAL 'Y'
022400         ADD 1                     TO STAT-WITH-INCOME-RESTRICT.
022500     IF SCH-CATEGORIES NOT EQUAL SPACES
022600         ADD 1                     TO STAT-WITH-CATEGORY-RESTRICT.
022700     IF SCH-STATES NOT EQUAL SPACES
022800         ADD 1                     TO STAT-WITH-STATE-RESTRICT
022900         PERFORM 3310-TALLY-DISTINCT-STATES VARYING
023000             SCHEME-TABLE-IDX FROM 1 BY 1
023100             UNTIL SCHEME-TABLE-IDX GREATER THAN 4
023200     END-IF.
023300     IF SCH-CATEGORIES NOT EQUAL SPACES
023400         PERFORM 3320-TALLY-DISTINCT-CATEGORIES VARYING
023500             SCHEME-TABLE-IDX FROM 1 BY 1
023600             UNTIL SCHEME-TABLE-IDX GREATER THAN 4.
023700     IF SCH-OCCUPATIONS NOT EQUAL SPACES
023800         PERFORM 3330-TALLY-DISTINCT-OCCUPATIONS VARYING
023900             SCHEME-TABLE-IDX FROM 1 BY 1
024000             UNTIL SCHEME-TABLE-IDX GREATER THAN 3.
024100*---------------------------------------------------------------*
024200 3310-TALLY-DISTINCT-STATES.
024300*---------------------------------------------------------------*
024400*    SCHEME-TABLE-IDX IS BORROWED HERE AS A PLAIN LOOP COUNTER
024500*    OVER THE 4 STATE SLOTS OF THE RECORD JUST READ - IT IS
024600*    RESET BY THE CALLER BEFORE THE TABLE ITSELF IS EVER
024700*    SUBSCRIPTED WITH IT AGAIN, SO THIS IS SAFE.
024800*---------------------------------------------------------------*
024900     IF SCH-STATE-ENTRY (SCHEME-TABLE-IDX) NOT EQUAL SPACES
025000         MOVE 'N'                  TO WS-FOUND-SW
025100         SET STAT-STATE-IDX TO 1
025200         PERFORM 3311-SEARCH-STATE-ROSTER VARYING STAT-STATE-IDX
025300             FROM 1 BY 1
025400             UNTIL STAT-STATE-IDX GREATER THAN STAT-STATE-COUNT
025500             OR WS-FOUND
025600         IF NOT WS-FOUND AND STAT-STATE-COUNT LESS THAN 40
025700             ADD 1                 TO STAT-STATE-COUNT
025800             MOVE SCH-STATE-ENTRY (SCHEME-TABLE-IDX)
025900                TO STAT-STATE-NAME (STAT-STATE-COUNT)
026000         END-IF
026100     END-IF.
026200*---------------------------------------------------------------*
026300 3311-SEARCH-STATE-ROSTER.
026400*---------------------------------------------------------------*
026500     IF STAT-STATE-NAME (STAT-STATE-IDX)
026600             EQUAL SCH-STATE-ENTRY (SCHEME-TABLE-IDX)
026700         MOVE 'Y'                  TO WS-FOUND-SW.
026800*---------------------------------------------------------------*
026900 3320-TALLY-DISTINCT-CATEGORIES.
027000*---------------------------------------------------------------*
027100     IF SCH-CATEGORY-ENTRY (SCHEME-TABLE-IDX) NOT EQUAL SPACES
027200         MOVE 'N'                  TO WS-FOUND-SW
027300         PERFORM 3321-SEARCH-CATEGORY-ROSTER VARYING
027400             STAT-CATEGORY-IDX FROM 1 BY 1
027500             UNTIL STAT-CATEGORY-IDX GREATER THAN
027600           STAT-CATEGORY-COUNT
027700             OR WS-FOUND
027800         IF NOT WS-FOUND AND STAT-CATEGORY-COUNT LESS THAN 10
027900             ADD 1                 TO STAT-CATEGORY-COUNT
028000             MOVE SCH-CATEGORY-ENTRY (SCHEME-TABLE-IDX)
028100                       TO STAT-CATEGORY-CODE (STAT-CATEGORY-COUNT)
028200         END-IF
028300     END-IF.
028400*---------------------------------------------------------------*
028500 3321-SEARCH-CATEGORY-ROSTER.
028600*---------------------------------------------------------------*
028700     IF STAT-CATEGORY-CODE (STAT-CATEGORY-IDX)
028800             EQUAL SCH-CATEGORY-ENTRY (SCHEME-TABLE-IDX)
028900         MOVE 'Y'                  TO WS-FOUND-SW.
029000*---------------------------------------------------------------*
029100 3330-TALLY-DISTINCT-OCCUPATIONS.
029200*---------------------------------------------------------------*
029300     IF SCH-OCCUPATION-ENTRY (SCHEME-TABLE-IDX) NOT EQUAL SPACES
029400         MOVE 'N'                  TO WS-FOUND-SW
029500         PERFORM 3331-SEARCH-OCCUPATION-ROSTER VARYING
029600             STAT-OCCUPATION-IDX FROM 1 BY 1
029700             UNTIL STAT-OCCUPATION-IDX GREATER THAN
029800                 STAT-OCCUPATION-COUNT
029900             OR WS-FOUND
030000         IF NOT WS-FOUND AND STAT-OCCUPATION-COUNT LESS THAN 10
030100             ADD 1                 TO STAT-OCCUPATION-COUNT
030200             MOVE SCH-OCCUPATION-ENTRY (SCHEME-TABLE-IDX)
030300                   TO STAT-OCCUPATION-CODE (STAT-OCCUPATION-COUNT)
030400         END-IF
030500     END-IF.
030600*---------------------------------------------------------------*
030700 3331-SEARCH-OCCUPATION-ROSTER.
030800*---------------------------------------------------------------*
030900     IF STAT-OCCUPATION-CODE (STAT-OCCUPATION-IDX)
031000             EQUAL SCH-OCCUPATION-ENTRY (SCHEME-TABLE-IDX)
031100         MOVE 'Y'                  TO WS-FOUND-SW.
031200*---------------------------------------------------------------*
031300 4000-CLOSE-SCHEME-MASTER.
031400*---------------------------------------------------------------*
031500     CLOSE SCHEME-MASTER.
031600*---------------------------------------------------------------*
031700 9900-INVALID-FILE-STATUS.
031800*---------------------------------------------------------------*
031900     MOVE WS-SCHEME-FILE-STATUS-ALPHA TO DL-FILE-STATUS.
032000     DISPLAY ERROR-DISPLAY-LINE.
032100
